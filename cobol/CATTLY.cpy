000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*
000500*#ident "@(#) copy/CART/CATTLY.cpy  $Revision: 1.1 $"
000600*
000700*****************************************************
000800*  CATTLY  -  CATEGORY-COUNT-ENTRY WORKING ACCUMULATOR.
000900*  NOT PERSISTED.  REBUILT FROM SCRATCH ON EVERY
001000*  CARTSAVE CALL WHILE TALLYING THE CATEGORY-LIMIT
001100*  RULE (SEE CARTSAVE PARAGRAPH 400-CHECK-CATEGORY).
001200*****************************************************
001300*CHANGE LOG.
001400*DATE      BY   REQUEST    DESCRIPTION
001500*--------  ---  ---------  ------------------------------
001600*06/03/99  LKM  CR-0351    ORIGINAL TABLE.
001700*****************************************************
001800 01  CC-CATEGORY-TALLY-TABLE.
001900     05  CC-TALLY-ENTRIES         PIC 9(2) COMP.
002000     05  CC-CATEGORY-TALLY OCCURS 0 TO 20 TIMES
002100                 DEPENDING ON CC-TALLY-ENTRIES
002200                 INDEXED BY CC-TALLY-IDX.
002300         10  CC-CATEGORY-ID       PIC 9(9).
002350         10  CC-COUNT             PIC 9(2) COMP.
002375         10  FILLER               PIC X(05).
