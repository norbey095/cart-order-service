000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON
000400*RETAIL SYSTEMS DIVISION.  THE COPYRIGHT NOTICE ABOVE
000500*DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000600*OF THIS SOURCE CODE.
000700*
000800*#ident "@(#) apps/CART/ARTLKSR.cbl  $Revision: 1.7 $"
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    ARTLKSR.
001200 AUTHOR.        R T DAVENPORT.
001300 INSTALLATION.  EMAZON RETAIL SYSTEMS DIVISION.
001400 DATE-WRITTEN.  MARCH 14 1991.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700*****************************************************
001800*                PROGRAM NARRATIVE                  *
001900*                                                    *
002000*  ARTLKSR IS THE STOCK-CATALOG LOOKUP SERVICE.      *
002100*  IT IS CALLED BY CARTSAVE, CARTGET AND CARTBUY     *
002200*  WHENEVER ONE OF THEM NEEDS THE CURRENT PRICE,     *
002300*  ON-HAND QUANTITY AND CATEGORY LIST FOR A SINGLE   *
002400*  ARTICLE ID.  IT SCANS ARTICLE-FILE FRONT TO BACK  *
002500*  EVERY CALL (THE FILE HAS NO ISAM KEY IN THIS      *
002600*  SHOP'S IMPLEMENTATION) AND RETURNS REC-FOUND OR   *
002700*  REC-NOT-FOUND, THE SAME CONVENTION THE OLD        *
002800*  FUNDPRSR QUOTE SERVICE USED.                      *
002900*                                                    *
003000*        INPUT:   ARTICLE-FILE  -  STOCK CATALOG     *
003100*                                                    *
003200*        LINKAGE: LS-ARTICLE-ID (IN)                 *
003300*                 LS-ARTICLE-RECORD (OUT)            *
003400*                 LS-FOUND-FLAG (OUT)                *
003500*****************************************************
003600*CHANGE LOG.
003700*DATE      BY   REQUEST    DESCRIPTION
003800*--------  ---  ---------  ------------------------------
003900*03/14/91  RTD  CR-0101    ORIGINAL - FUNDPRSR QUOTE READ.
004000*09/02/93  RTD  CR-0188    ADDED WITHDRAWN-ARTICLE CHECK.
004100*11/20/94  RTD  CR-0215    RECAST AS STOCK ARTICLE LOOKUP.
004200*02/09/98  LKM  CR-0340    Y2K - DATE FIELDS WIDENED.
004300*06/03/99  LKM  CR-0351    CONVERTED TO SEQUENTIAL SCAN;
004400*                          DROPPED TUXEDO TPSVCSTART/
004500*                          TPRETURN BOUNDARY, CALLED
004600*                          DIRECTLY BY SISTER PROGRAMS.
004700*08/11/26  JFH  CR-0902    ADDED BRAND-NAME TO RETURN SET.
004710*08/13/26  JFH  CR-0905    DROPPED THE AND AR-ARTICLE-ACTIVE
004720*                          TEST IN 100-SCAN-ARTICLE - ARTMAS
004730*                          NO LONGER CARRIES THAT FIELD, SO
004740*                          FOUND NOW MEANS ONLY "ID MATCHES."
004800*****************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  USL-486.
005200 OBJECT-COMPUTER.  USL-486.
005300 SPECIAL-NAMES.
005400     CLASS ARTICLE-DIGITS IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS ARTLKSR-TRACE-ON
005600            OFF STATUS IS ARTLKSR-TRACE-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ARTICLE-FILE ASSIGN TO "ARTFIL"
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS FILE-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ARTICLE-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 1130 CHARACTERS.
007000     COPY ARTMAS.
007100*
007200 WORKING-STORAGE SECTION.
007300*****************************************************
007400* FILE STATUS
007500*****************************************************
007600 01  FILE-STATUS.
007700     05  STATUS-1                 PIC X.
007800     05  STATUS-2                 PIC X.
007900 01  WS-FILE-STATUS-VIEW REDEFINES FILE-STATUS.
008000     05  WS-FILE-STATUS-COMBINED  PIC X(02).
008100*****************************************************
008200* SWITCHES AND COUNTERS
008300*****************************************************
008400 01  WS-SWITCHES.
008500     05  WS-EOF-SWITCH             PIC X VALUE "N".
008600         88  WS-END-OF-FILE                VALUE "Y".
008700 01  WS-SCAN-COUNT                 PIC S9(9) COMP VALUE ZERO.
008800*****************************************************
008900* LOG MESSAGE DEFINITIONS
009000*****************************************************
009100 01  LOGMSG.
009200     05  FILLER        PIC X(10) VALUE "ARTLKSR =>".
009300     05  LOGMSG-TEXT   PIC X(50).
009400 01  LOGMSG-ERR.
009500     05  FILLER            PIC X(14) VALUE "ARTLKSR ERR =>".
009600     05  LOG-ERR-ROUTINE   PIC X(10).
009700     05  FILLER            PIC X(21) VALUE
009800             " FAILED: FILE-STATUS=".
009900     05  LOG-ERR-STATUS    PIC X(02).
010000*****************************************************
010100* CURRENT-TIMESTAMP WORK AREA (USED ONLY FOR THE LOG)
010200*****************************************************
010300 01  WS-CURRENT-TIMESTAMP.
010400     05  WS-CT-DATE                PIC 9(8).
010500     05  WS-CT-TIME                PIC 9(6).
010600 01  WS-CURRENT-TIMESTAMP-X REDEFINES WS-CURRENT-TIMESTAMP.
010700     05  FILLER                    PIC X(14).
010800*****************************************************
010900* SERVICE RETURN CODES - SAME CONVENTION AS FUNDPRSR
011000*****************************************************
011100 77  REC-FOUND                     PIC S9(9) COMP VALUE 1.
011200 77  REC-NOT-FOUND                 PIC S9(9) COMP VALUE 2.
011300*
011400 LINKAGE SECTION.
011500 01  LS-ARTICLE-ID                 PIC 9(9).
011600     COPY ARTMAS REPLACING ==AR-== BY ==LS-==.
011700 01  LS-FOUND-FLAG                 PIC S9(9) COMP.
011800*
011900 PROCEDURE DIVISION USING LS-ARTICLE-ID
012000                           LS-ARTICLE-RECORD
012100                           LS-FOUND-FLAG.
012200*
012300 000-START-ARTLKSR.
012400     MOVE REC-NOT-FOUND TO LS-FOUND-FLAG.
012500     MOVE "N" TO WS-EOF-SWITCH.
012600     MOVE ZERO TO WS-SCAN-COUNT.
012700     OPEN INPUT ARTICLE-FILE.
012800     IF STATUS-1 NOT = "0"
012900         MOVE "OPEN" TO LOG-ERR-ROUTINE
013000         MOVE WS-FILE-STATUS-COMBINED TO LOG-ERR-STATUS
013100         PERFORM 900-LOG-ERR THRU 900-EXIT
013200         GO TO 000-EXIT.
013300     PERFORM 100-SCAN-ARTICLE THRU 100-EXIT
013400         UNTIL WS-END-OF-FILE
013500            OR LS-FOUND-FLAG = REC-FOUND.
013600     CLOSE ARTICLE-FILE.
013700 000-EXIT.
013800     EXIT PROGRAM.
013900*
014000*****************************************************
014100* READ ONE ARTICLE RECORD; IF THE ID MATCHES, COPY
014200* THE WHOLE RECORD (CATEGORY TABLE INCLUDED) BACK TO
014300* THE CALLER AND SET REC-FOUND.
014400*****************************************************
014500 100-SCAN-ARTICLE.
014600     READ ARTICLE-FILE
014700         AT END
014800             MOVE "Y" TO WS-EOF-SWITCH
014900             GO TO 100-EXIT.
015000     ADD 1 TO WS-SCAN-COUNT.
015100     IF STATUS-1 NOT = "0"
015200         MOVE "READ" TO LOG-ERR-ROUTINE
015300         MOVE WS-FILE-STATUS-COMBINED TO LOG-ERR-STATUS
015400         PERFORM 900-LOG-ERR THRU 900-EXIT
015500         MOVE "Y" TO WS-EOF-SWITCH
015600         GO TO 100-EXIT.
015700     IF AR-ID-ARTICLE = LS-ARTICLE-ID
015900         MOVE AR-ARTICLE-RECORD TO LS-ARTICLE-RECORD
016000         MOVE REC-FOUND TO LS-FOUND-FLAG.
016100 100-EXIT.
016200     EXIT.
016300*
016400*****************************************************
016500* WRITE AN ERROR LINE TO THE RUN LOG - REPLACES THE
016600* OLD TPSTATUS-DRIVEN USERLOG CALL.
016700*****************************************************
016800 900-LOG-ERR.
016900     DISPLAY LOGMSG-ERR.
017000 900-EXIT.
017100     EXIT.
