000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000500*OR INTENDED PUBLICATION OF THIS SOURCE CODE.
000600*
000700*#ident "@(#) apps/CART/CARTBUY.cbl  $Revision: 1.8 $"
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CARTBUY.
001100 AUTHOR.        R T DAVENPORT.
001200 INSTALLATION.  EMAZON RETAIL SYSTEMS DIVISION.
001300 DATE-WRITTEN.  MARCH 25 1991.
001400 DATE-COMPILED.
001500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001600*****************************************************
001700*                PROGRAM NARRATIVE                  *
001800*                                                    *
001900*  CARTBUY IMPLEMENTS THE CART-BUY (CHECKOUT)        *
002000*  FUNCTION.  IT CAPTURES ONE SHARED TIMESTAMP,       *
002100*  RE-VALIDATES STOCK FOR EVERY LINE IN THE USER'S    *
002200*  CART, POSTS ONE TRANSACTION-RECORD PER LINE TO     *
002300*  TRANSACTION-FILE, AND THEN CLEARS THE CART.  IF     *
002400*  AN UNEXPECTED FAILURE HAPPENS AFTER POSTING HAS    *
002500*  BEGUN, A COMPENSATING RECORD IS WRITTEN TO          *
002600*  RETURN-FILE KEYED BY THE SAME USER AND TIMESTAMP.   *
002700*  NEITHER "ITEM NOT AVAILABLE" NOR "NO DATA FOUND"    *
002800*  TRIGGERS THE COMPENSATING RECORD - THOSE STOP THE   *
002900*  RUN BEFORE ANYTHING IS POSTED.                      *
003000*****************************************************
003100*CHANGE LOG.
003200*DATE      BY   REQUEST    DESCRIPTION
003300*--------  ---  ---------  ------------------------------
003400*03/25/91  RTD  CR-0105    ORIGINAL - FUNDUPSR BUY/SELL POST.
003500*11/20/94  RTD  CR-0215    RECAST AS CART CHECKOUT.
003600*02/09/98  LKM  CR-0340    Y2K - DATE FIELDS WIDENED, NOW
003700*                          ACCEPT FROM DATE YYYYMMDD.
003800*06/03/99  LKM  CR-0351    DROPPED CUST-FILE ISAM, CART-FILE
003900*                          NOW OLD-MASTER/NEW-MASTER
004000*                          SEQUENTIAL REWRITE PER SEQ2000
004100*                          MAINTENANCE IDIOM.
004200*06/17/99  LKM  CR-0354    TRANSACTION-FILE NOW OPENED EXTEND
004300*                          SO SUCCESSIVE CHECKOUT RUNS APPEND.
004400*08/11/26  JFH  CR-0905    ADDED RETURN-FILE ROLLBACK RECORD
004500*                          FOR FAILURES AFTER POSTING BEGINS.
004600*****************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  USL-486.
005000 OBJECT-COMPUTER.  USL-486.
005100 SPECIAL-NAMES.
005200     CLASS CARTBUY-DIGITS IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS CARTBUY-TRACE-ON
005400            OFF STATUS IS CARTBUY-TRACE-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT USER-FILE ASSIGN TO "USRFIL"
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS US-FILE-STATUS.
006200     SELECT RESTOCK-FILE ASSIGN TO "RESTFIL"
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS RF-FILE-STATUS.
006600     SELECT OLD-CART-FILE ASSIGN TO "CARTOLD"
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS OC-FILE-STATUS.
007000     SELECT NEW-CART-FILE ASSIGN TO "CARTNEW"
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS NC-FILE-STATUS.
007400     SELECT TRANSACTION-FILE ASSIGN TO "TRANFIL"
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS TR-FILE-STATUS.
007800     SELECT RETURN-FILE ASSIGN TO "RETNFIL"
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS RT-FILE-STATUS.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  USER-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS.
008800 01  US-USER-RECORD.
008900     05  US-EMAIL                  PIC X(60).
009000     05  FILLER                    PIC X(20).
009100*
009200 FD  RESTOCK-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 28 CHARACTERS.
009500 01  RF-RESTOCK-RECORD.
009600     05  RF-NEXT-RESTOCK-DATE      PIC 9(8).
009700     05  FILLER                    PIC X(20).
009800*
009900 FD  OLD-CART-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS.
010200     COPY CARTLIN.
010300*
010400 FD  NEW-CART-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS.
010700     COPY CARTLIN REPLACING ==CL-== BY ==NC-==.
010800*
010900 FD  TRANSACTION-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 110 CHARACTERS.
011200     COPY TRANREC.
011300*
011400 FD  RETURN-FILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 110 CHARACTERS.
011700     COPY TRANREC REPLACING ==TR-== BY ==RT-==.
011800*
011900 WORKING-STORAGE SECTION.
012000*****************************************************
012100* FILE STATUS
012200*****************************************************
012300 01  US-FILE-STATUS.
012400     05  US-STATUS-1                PIC X.
012500     05  US-STATUS-2                PIC X.
012600 01  RF-FILE-STATUS.
012700     05  RF-STATUS-1                PIC X.
012800     05  RF-STATUS-2                PIC X.
012900 01  OC-FILE-STATUS.
013000     05  OC-STATUS-1                PIC X.
013100     05  OC-STATUS-2                PIC X.
013200 01  NC-FILE-STATUS.
013300     05  NC-STATUS-1                PIC X.
013400     05  NC-STATUS-2                PIC X.
013500 01  TR-FILE-STATUS.
013600     05  TR-STATUS-1                PIC X.
013700     05  TR-STATUS-2                PIC X.
013800 01  RT-FILE-STATUS.
013900     05  RT-STATUS-1                PIC X.
014000     05  RT-STATUS-2                PIC X.
014100*****************************************************
014200* SWITCHES AND COUNTERS
014300*****************************************************
014400 01  WS-SWITCHES.
014500     05  WS-OC-EOF-SWITCH           PIC X VALUE "N".
014600         88  WS-OC-END-OF-FILE              VALUE "Y".
014700     05  WS-REJECT-SWITCH           PIC X VALUE "N".
014800         88  WS-REJECTED                    VALUE "Y".
014900     05  WS-FAILURE-SWITCH          PIC X VALUE "N".
015000         88  WS-POST-FAILED                 VALUE "Y".
015100 77  WS-FOUND-COUNT                 PIC S9(9) COMP VALUE ZERO.
015200 77  WS-POST-COUNT                  PIC S9(9) COMP VALUE ZERO.
015300*****************************************************
015400* CART-LINE WORK TABLE - THE CURRENT USER'S LINES,
015500* EACH CARRYING ITS OWN ARTLKSR RESULT SO THE STOCK
015600* CHECK AND THE POSTING STEP NEVER RE-LOOK UP.
015700*****************************************************
015800 01  WS-CART-TABLE.
015900     05  WS-CART-ENTRIES            PIC 9(2) COMP.
016000     05  WS-CART-ENTRY OCCURS 0 TO 50 TIMES
016100                 DEPENDING ON WS-CART-ENTRIES
016200                 INDEXED BY WS-CART-IDX.
016300         10  WS-CART-ARTICLE-ID     PIC 9(9).
016400         10  WS-CART-QUANTITY       PIC 9(9).
016500         10  WS-CART-NAME           PIC X(60).
016600         10  WS-CART-AVAILABLE      PIC 9(9).
016700         10  WS-CART-FOUND-SWITCH   PIC X(01).
016800             88  WS-CART-WAS-FOUND        VALUE "Y".
016900*****************************************************
017000* LOG MESSAGE DEFINITIONS
017100*****************************************************
017200 01  LOGMSG.
017300     05  FILLER        PIC X(10) VALUE "CARTBUY=>".
017400     05  LOGMSG-TEXT   PIC X(50).
017500 01  LOGMSG-ERR.
017600     05  FILLER            PIC X(14) VALUE "CARTBUY ERR=>".
017700     05  LOG-ERR-ROUTINE   PIC X(10).
017800     05  FILLER            PIC X(21) VALUE
017900             " FAILED: FILE-STATUS=".
018000     05  LOG-ERR-STATUS    PIC X(02).
018100*****************************************************
018200* CURRENT-TIMESTAMP - THE ONE SHARED CHECKOUT STAMP,
018300* USED ON EVERY TRANSACTION-RECORD IN THIS BATCH AND
018400* ON THE COMPENSATING RETURN-FILE RECORD IF ANY.
018500*****************************************************
018600 01  WS-CURRENT-TIMESTAMP.
018700     05  WS-CT-DATE                 PIC 9(8).
018800     05  WS-CT-TIME                 PIC 9(6).
018900 01  WS-CURRENT-TIMESTAMP-X REDEFINES WS-CURRENT-TIMESTAMP.
019000     05  FILLER                     PIC X(14).
019100*****************************************************
019200* SERVICE RETURN CODES - SAME CONVENTION AS ARTLKSR
019300*****************************************************
019400 77  REC-FOUND                      PIC S9(9) COMP VALUE 1.
019500 77  REC-NOT-FOUND                  PIC S9(9) COMP VALUE 2.
019600*****************************************************
019700* USER CONTEXT AND ARTICLE LOOKUP WORK AREA
019800*****************************************************
019900 01  WS-USER-EMAIL                  PIC X(60).
020000 77  WK-ARTICLE-ID                  PIC 9(9).
020100 77  WK-FOUND-FLAG                  PIC S9(9) COMP.
020200     COPY ARTMAS REPLACING ==AR-== BY ==WK-==.
020300*
020400 PROCEDURE DIVISION.
020500*
020600 000-START-CARTBUY.
020700     PERFORM 100-CAPTURE-TIMESTAMP THRU 100-EXIT.
020800     PERFORM 200-RESOLVE-USER THRU 200-EXIT.
020900     IF WS-REJECTED
021000         GO TO 000-EXIT.
021100     MOVE "Started" TO LOGMSG-TEXT.
021200     PERFORM 990-USERLOG THRU 990-EXIT.
021300     PERFORM 300-LOAD-USER-CART THRU 300-EXIT.
021400     PERFORM 400-LOOKUP-ARTICLES THRU 400-EXIT.
021500     IF WS-REJECTED
021600         GO TO 000-EXIT.
021700     PERFORM 500-REVALIDATE-STOCK THRU 500-EXIT.
021800     IF WS-REJECTED
021900         GO TO 000-EXIT.
022000     PERFORM 600-POST-TRANSACTIONS THRU 600-EXIT.
022100     IF NOT WS-POST-FAILED
022200         PERFORM 700-CLEAR-CART THRU 700-EXIT.
022300     IF WS-POST-FAILED
022400         PERFORM 800-ROLLBACK THRU 800-EXIT
022500         GO TO 000-EXIT.
022600     MOVE "Checkout completed" TO LOGMSG-TEXT.
022700     PERFORM 990-USERLOG THRU 990-EXIT.
022800 000-EXIT.
022900     STOP RUN.
023000*
023100*****************************************************
023200* BUSINESS RULE - CHECKOUT ATOMICITY.  ONE TIMESTAMP
023300* IS CAPTURED HERE AND SHARED BY EVERY TRANSACTION
023400* RECORD AND BY THE ROLLBACK RECORD IF ONE IS NEEDED.
023500*****************************************************
023600 100-CAPTURE-TIMESTAMP.
023700     ACCEPT WS-CT-DATE FROM DATE YYYYMMDD.
023800     ACCEPT WS-CT-TIME FROM TIME.
023900 100-EXIT.
024000     EXIT.
024100*
024200 200-RESOLVE-USER.
024300     OPEN INPUT USER-FILE.
024400     READ USER-FILE.
024500     IF US-STATUS-1 NOT = "0"
024600         MOVE "Y" TO WS-REJECT-SWITCH
024700         MOVE "USER-READ" TO LOG-ERR-ROUTINE
024800         MOVE US-STATUS-1 TO LOG-ERR-STATUS
024900         PERFORM 900-LOG-ERR THRU 900-EXIT.
025000     MOVE US-EMAIL TO WS-USER-EMAIL.
025100     CLOSE USER-FILE.
025200 200-EXIT.
025300     EXIT.
025400*
025500 300-LOAD-USER-CART.
025600     MOVE ZERO TO WS-CART-ENTRIES.
025700     MOVE "N" TO WS-OC-EOF-SWITCH.
025800     OPEN INPUT OLD-CART-FILE.
025900     PERFORM 310-SCAN-ONE-CART-LINE THRU 310-EXIT
026000         UNTIL WS-OC-END-OF-FILE.
026100     CLOSE OLD-CART-FILE.
026200 300-EXIT.
026300     EXIT.
026400*
026500 310-SCAN-ONE-CART-LINE.
026600     READ OLD-CART-FILE
026700         AT END
026800             MOVE "Y" TO WS-OC-EOF-SWITCH
026900             GO TO 310-EXIT.
027000     IF CL-EMAIL = WS-USER-EMAIL
027100       AND CL-LINE-ACTIVE
027200       AND WS-CART-ENTRIES < 50
027300         ADD 1 TO WS-CART-ENTRIES
027330         MOVE CL-ID-ARTICLE TO
027360              WS-CART-ARTICLE-ID (WS-CART-ENTRIES).
027400         MOVE CL-QUANTITY   TO WS-CART-QUANTITY (WS-CART-ENTRIES).
027600 310-EXIT.
027700     EXIT.
027800*
027900*****************************************************
028000* BUSINESS RULE - NO-DATA-FOUND.  LOOK UP EVERY
028100* ARTICLE REFERENCED BY THE CART; IF NONE OF THEM ARE
028200* STILL IN THE CATALOG, REJECT THE WHOLE CHECKOUT.
028300*****************************************************
028400 400-LOOKUP-ARTICLES.
028500     MOVE ZERO TO WS-FOUND-COUNT.
028600     PERFORM 410-LOOKUP-ONE-ARTICLE THRU 410-EXIT
028700         VARYING WS-CART-IDX FROM 1 BY 1
028800         UNTIL WS-CART-IDX > WS-CART-ENTRIES.
028900     IF WS-FOUND-COUNT = 0
029000         MOVE "Y" TO WS-REJECT-SWITCH
029100         MOVE "No Data Found" TO LOGMSG-TEXT
029200         PERFORM 990-USERLOG THRU 990-EXIT.
029300 400-EXIT.
029400     EXIT.
029500*
029600 410-LOOKUP-ONE-ARTICLE.
029700     MOVE WS-CART-ARTICLE-ID (WS-CART-IDX) TO WK-ARTICLE-ID.
029800     MOVE REC-NOT-FOUND TO WK-FOUND-FLAG.
029900     MOVE "N" TO WS-CART-FOUND-SWITCH (WS-CART-IDX).
030000     CALL "ARTLKSR" USING WK-ARTICLE-ID
030100                           WK-ARTICLE-RECORD
030200                           WK-FOUND-FLAG.
030300     IF WK-FOUND-FLAG = REC-FOUND
030400         MOVE "Y" TO WS-CART-FOUND-SWITCH (WS-CART-IDX)
030500         MOVE WK-QUANTITY TO WS-CART-AVAILABLE (WS-CART-IDX)
030600         MOVE WK-NAME TO WS-CART-NAME (WS-CART-IDX)
030700         ADD 1 TO WS-FOUND-COUNT.
030800 410-EXIT.
030900     EXIT.
031000*
031100*****************************************************
031200* BUSINESS RULE - AVAILABLE-QUANTITY, HARD-FAIL FORM.
031300* A LINE WHOSE ARTICLE IS NO LONGER IN THE CATALOG
031400* CANNOT BE STOCK-CHECKED AND IS LEFT ALONE HERE; IT
031500* IS STILL POSTED IN 600 BY ARTICLE ID/QUANTITY ONLY.
031600*****************************************************
031700 500-REVALIDATE-STOCK.
031800     PERFORM 510-CHECK-ONE-LINE THRU 510-EXIT
031900         VARYING WS-CART-IDX FROM 1 BY 1
032000         UNTIL WS-CART-IDX > WS-CART-ENTRIES
032100            OR WS-REJECTED.
032200 500-EXIT.
032300     EXIT.
032400*
032500 510-CHECK-ONE-LINE.
032600     IF WS-CART-WAS-FOUND (WS-CART-IDX)
032700       AND WS-CART-QUANTITY (WS-CART-IDX) >
032800           WS-CART-AVAILABLE (WS-CART-IDX)
032900         MOVE "Y" TO WS-REJECT-SWITCH
033000         OPEN INPUT RESTOCK-FILE
033100         READ RESTOCK-FILE
033200         CLOSE RESTOCK-FILE
033300         STRING "Item Not Available - "
033400                 WS-CART-NAME (WS-CART-IDX)
033500                 " - Restock "
033600                 RF-NEXT-RESTOCK-DATE
033700             DELIMITED BY SIZE
033800             INTO LOGMSG-TEXT
033900         PERFORM 990-USERLOG THRU 990-EXIT.
034000 510-EXIT.
034100     EXIT.
034200*
034300*****************************************************
034400* POST ONE TRANSACTION-RECORD PER CART LINE.  ANY
034500* UNEXPECTED WRITE FAILURE HALTS POSTING AND FLAGS
034600* THE BATCH FOR ROLLBACK; THE CART IS NOT CLEARED.
034700*****************************************************
034800 600-POST-TRANSACTIONS.
034900     OPEN EXTEND TRANSACTION-FILE.
035000     PERFORM 610-POST-ONE-TRANSACTION THRU 610-EXIT
035100         VARYING WS-CART-IDX FROM 1 BY 1
035200         UNTIL WS-CART-IDX > WS-CART-ENTRIES
035300            OR WS-POST-FAILED.
035400     CLOSE TRANSACTION-FILE.
035500 600-EXIT.
035600     EXIT.
035700*
035800 610-POST-ONE-TRANSACTION.
035900     MOVE WS-CART-ARTICLE-ID (WS-CART-IDX) TO TR-ID-ARTICLE.
036000     MOVE WS-CART-QUANTITY (WS-CART-IDX)   TO TR-QUANTITY.
036100     MOVE WS-USER-EMAIL                    TO TR-EMAIL.
036150     MOVE WS-CT-DATE TO TR-BUY-DATE-CCYYMMDD.
036300     MOVE WS-CT-TIME                       TO TR-BUY-TIME-HHMMSS.
036400     MOVE "S"                              TO TR-RECORD-TYPE.
036500     WRITE TR-TRANSACTION-RECORD.
036600     IF TR-STATUS-1 NOT = "0"
036700         MOVE "Y" TO WS-FAILURE-SWITCH
036800         MOVE "POST" TO LOG-ERR-ROUTINE
036900         MOVE TR-STATUS-1 TO LOG-ERR-STATUS
037000         PERFORM 900-LOG-ERR THRU 900-EXIT
037100     ELSE
037200         ADD 1 TO WS-POST-COUNT.
037300 610-EXIT.
037400     EXIT.
037500*
037600*****************************************************
037700* OLD-MASTER/NEW-MASTER REWRITE OF THE CART FILE -
037800* EVERY ACTIVE LINE BELONGING TO THIS USER IS DROPPED
037900* (THE CART IS NOW EMPTY); LINES OF OTHER USERS PASS
038000* THROUGH UNCHANGED.  ONLY REACHED AFTER POSTING HAS
038100* SUCCEEDED IN FULL.
038200*****************************************************
038300 700-CLEAR-CART.
038400     MOVE "N" TO WS-OC-EOF-SWITCH.
038500     OPEN INPUT  OLD-CART-FILE
038600          OUTPUT NEW-CART-FILE.
038700     PERFORM 710-COPY-ONE-LINE THRU 710-EXIT
038800         UNTIL WS-OC-END-OF-FILE.
038900     CLOSE OLD-CART-FILE NEW-CART-FILE.
039000 700-EXIT.
039100     EXIT.
039200*
039300 710-COPY-ONE-LINE.
039400     READ OLD-CART-FILE
039500         AT END
039600             MOVE "Y" TO WS-OC-EOF-SWITCH
039700             GO TO 710-EXIT.
039800     IF CL-EMAIL = WS-USER-EMAIL
039900       AND CL-LINE-ACTIVE
040000         CONTINUE
040100     ELSE
040200         MOVE CL-CART-LINE-RECORD TO NC-CART-LINE-RECORD
040300         WRITE NC-CART-LINE-RECORD
040400         IF NC-STATUS-1 NOT = "0"
040500             MOVE "Y" TO WS-FAILURE-SWITCH
040600             MOVE "WRITE" TO LOG-ERR-ROUTINE
040700             MOVE NC-STATUS-1 TO LOG-ERR-STATUS
040800             PERFORM 900-LOG-ERR THRU 900-EXIT.
040900 710-EXIT.
041000     EXIT.
041100*
041200*****************************************************
041300* BUSINESS RULE - CHECKOUT ATOMICITY, ROLLBACK BRANCH.
041400* ONE COMPENSATING RECORD IS WRITTEN TO RETURN-FILE,
041500* KEYED BY THE USER'S EMAIL AND THE SHARED CHECKOUT
041600* TIMESTAMP; ITS QUANTITY FIELD CARRIES THE COUNT OF
041700* TRANSACTION-RECORDS ALREADY POSTED BEFORE THE
041800* FAILURE, FOR THE RECOVERY RUN TO REVERSE.
041900*****************************************************
042000 800-ROLLBACK.
042100     OPEN EXTEND RETURN-FILE.
042200     MOVE ZERO TO RT-ID-ARTICLE.
042300     MOVE WS-POST-COUNT TO RT-QUANTITY.
042400     MOVE WS-USER-EMAIL TO RT-EMAIL.
042500     MOVE WS-CT-DATE TO RT-BUY-DATE-CCYYMMDD.
042600     MOVE WS-CT-TIME TO RT-BUY-TIME-HHMMSS.
042700     MOVE "R" TO RT-RECORD-TYPE.
042800     WRITE RT-TRANSACTION-RECORD.
042900     IF RT-STATUS-1 NOT = "0"
043000         MOVE "ROLLBACK" TO LOG-ERR-ROUTINE
043100         MOVE RT-STATUS-1 TO LOG-ERR-STATUS
043200         PERFORM 900-LOG-ERR THRU 900-EXIT.
043300     CLOSE RETURN-FILE.
043400     MOVE "Purchase Failure - Rollback Posted" TO LOGMSG-TEXT.
043500     PERFORM 990-USERLOG THRU 990-EXIT.
043600 800-EXIT.
043700     EXIT.
043800*
043900*****************************************************
044000* WRITE AN ERROR LINE TO THE RUN LOG.
044100*****************************************************
044200 900-LOG-ERR.
044300     DISPLAY LOGMSG-ERR.
044400 900-EXIT.
044500     EXIT.
044600*
044700 990-USERLOG.
044800     DISPLAY LOGMSG.
044900 990-EXIT.
045000     EXIT.
