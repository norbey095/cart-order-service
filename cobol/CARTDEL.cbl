000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000500*OR INTENDED PUBLICATION OF THIS SOURCE CODE.
000600*
000700*#ident "@(#) apps/CART/CARTDEL.cbl  $Revision: 1.6 $"
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CARTDEL.
001100 AUTHOR.        R T DAVENPORT.
001200 INSTALLATION.  EMAZON RETAIL SYSTEMS DIVISION.
001300 DATE-WRITTEN.  MARCH 20 1991.
001400 DATE-COMPILED.
001500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001600*****************************************************
001700*                PROGRAM NARRATIVE                  *
001800*                                                    *
001900*  CARTDEL IMPLEMENTS THE CART-DELETE FUNCTION.  IT  *
002000*  READS ONE DELETE REQUEST (ARTICLE ID) FROM        *
002100*  CDREQ-FILE FOR THE CURRENT USER, LOCATES THE      *
002200*  USER'S CART-LINE FOR THAT ARTICLE, AND REWRITES   *
002300*  CART-FILE TO NEW-CART-FILE OMITTING THE LINE.     *
002400*  EVERY OTHER LINE STILL BELONGING TO THE SAME      *
002500*  USER IS RE-STAMPED WITH THE RUN'S TIMESTAMP,      *
002600*  SINCE THE CART AS A WHOLE WAS TOUCHED; LINES OF    *
002700*  OTHER USERS PASS THROUGH UNCHANGED, AS DOES        *
002800*  SELL'S OLD CUST-FILE READ/ACT-ON-IT SHAPE.         *
002900*****************************************************
003000*CHANGE LOG.
003100*DATE      BY   REQUEST    DESCRIPTION
003200*--------  ---  ---------  ------------------------------
003300*03/20/91  RTD  CR-0103    ORIGINAL - SELL SCREEN LOOP.
003400*11/20/94  RTD  CR-0215    RECAST AS CART-LINE DELETE.
003500*02/09/98  LKM  CR-0340    Y2K - DATE FIELDS WIDENED, NOW
003600*                          ACCEPT FROM DATE YYYYMMDD.
003700*06/03/99  LKM  CR-0351    DROPPED CUST-FILE ISAM AND THE
003800*                          CUST-HEAD SCREEN LOOP, CART-FILE
003900*                          NOW OLD-MASTER/NEW-MASTER
004000*                          SEQUENTIAL REWRITE PER SEQ2000
004100*                          MAINTENANCE IDIOM.
004200*08/11/26  JFH  CR-0903    ADDED RE-STAMP OF SURVIVING LINES.
004300*****************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  USL-486.
004700 OBJECT-COMPUTER.  USL-486.
004800 SPECIAL-NAMES.
004900     CLASS CARTDEL-DIGITS IS "0" THRU "9"
005000     UPSI-0 ON STATUS IS CARTDEL-TRACE-ON
005100            OFF STATUS IS CARTDEL-TRACE-OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CDREQ-FILE ASSIGN TO "CDREQFIL"
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS CD-FILE-STATUS.
005900     SELECT USER-FILE ASSIGN TO "USRFIL"
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS US-FILE-STATUS.
006300     SELECT OLD-CART-FILE ASSIGN TO "CARTOLD"
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS OC-FILE-STATUS.
006700     SELECT NEW-CART-FILE ASSIGN TO "CARTNEW"
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS NC-FILE-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  CDREQ-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 29 CHARACTERS.
007700 01  CD-REQUEST-RECORD.
007800     05  CD-ID-ARTICLE            PIC 9(9).
007900     05  FILLER                   PIC X(20).
008000*
008100 FD  USER-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS.
008400 01  US-USER-RECORD.
008500     05  US-EMAIL                 PIC X(60).
008600     05  FILLER                   PIC X(20).
008700*
008800 FD  OLD-CART-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS.
009100     COPY CARTLIN.
009200*
009300 FD  NEW-CART-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS.
009600     COPY CARTLIN REPLACING ==CL-== BY ==NC-==.
009700*
009800 WORKING-STORAGE SECTION.
009900*****************************************************
010000* FILE STATUS
010100*****************************************************
010200 01  CD-FILE-STATUS.
010300     05  CD-STATUS-1               PIC X.
010400     05  CD-STATUS-2               PIC X.
010500 01  US-FILE-STATUS.
010600     05  US-STATUS-1               PIC X.
010700     05  US-STATUS-2               PIC X.
010800 01  OC-FILE-STATUS.
010900     05  OC-STATUS-1               PIC X.
011000     05  OC-STATUS-2               PIC X.
011100 01  NC-FILE-STATUS.
011200     05  NC-STATUS-1               PIC X.
011300     05  NC-STATUS-2               PIC X.
011400*****************************************************
011500* SWITCHES AND COUNTERS
011600*****************************************************
011700 01  WS-SWITCHES.
011800     05  WS-OC-EOF-SWITCH          PIC X VALUE "N".
011900         88  WS-OC-END-OF-FILE             VALUE "Y".
012000     05  WS-LINE-FOUND-SWITCH      PIC X VALUE "N".
012100         88  WS-LINE-FOUND                 VALUE "Y".
012200     05  WS-REJECT-SWITCH          PIC X VALUE "N".
012300         88  WS-REJECTED                   VALUE "Y".
012400 77  WS-COPY-COUNT                 PIC S9(9) COMP VALUE ZERO.
012500 77  WS-RESTAMP-COUNT              PIC S9(9) COMP VALUE ZERO.
012600*****************************************************
012700* LOG MESSAGE DEFINITIONS
012800*****************************************************
012900 01  LOGMSG.
013000     05  FILLER        PIC X(10) VALUE "CARTDEL =>".
013100     05  LOGMSG-TEXT   PIC X(50).
013200 01  LOGMSG-ERR.
013300     05  FILLER            PIC X(14) VALUE "CARTDEL ERR =>".
013400     05  LOG-ERR-ROUTINE   PIC X(10).
013500     05  FILLER            PIC X(21) VALUE
013600             " FAILED: FILE-STATUS=".
013700     05  LOG-ERR-STATUS    PIC X(02).
013800*****************************************************
013900* CURRENT-TIMESTAMP - CAPTURED ONCE, USED TO RE-STAMP
014000* EVERY SURVIVING LINE OF THE USER'S CART.
014100*****************************************************
014200 01  WS-CURRENT-TIMESTAMP.
014300     05  WS-CT-DATE                PIC 9(8).
014400     05  WS-CT-TIME                PIC 9(6).
014500 01  WS-CURRENT-TIMESTAMP-X REDEFINES WS-CURRENT-TIMESTAMP.
014600     05  FILLER                    PIC X(14).
014700*****************************************************
014800* USER CONTEXT
014900*****************************************************
015000 01  WS-USER-EMAIL                 PIC X(60).
015100*
015200 PROCEDURE DIVISION.
015300*
015400 000-START-CARTDEL.
015500     OPEN INPUT  USER-FILE
015600                 CDREQ-FILE.
015700     READ USER-FILE.
015800     IF US-STATUS-1 NOT = "0"
015900         MOVE "USER-READ" TO LOG-ERR-ROUTINE
016000         MOVE US-STATUS-1 TO LOG-ERR-STATUS
016100         PERFORM 900-LOG-ERR THRU 900-EXIT
016200         GO TO 000-EXIT.
016300     MOVE US-EMAIL TO WS-USER-EMAIL.
016400     READ CDREQ-FILE.
016500     IF CD-STATUS-1 NOT = "0"
016600         MOVE "CDREQ-READ" TO LOG-ERR-ROUTINE
016700         MOVE CD-STATUS-1 TO LOG-ERR-STATUS
016800         PERFORM 900-LOG-ERR THRU 900-EXIT
016900         GO TO 000-EXIT.
017000     CLOSE USER-FILE CDREQ-FILE.
017100     ACCEPT WS-CT-DATE FROM DATE YYYYMMDD.
017200     ACCEPT WS-CT-TIME FROM TIME.
017300     MOVE "Started" TO LOGMSG-TEXT.
017400     PERFORM 990-USERLOG THRU 990-EXIT.
017500     PERFORM 200-FIND-CART-LINE THRU 200-EXIT.
017600     IF WS-REJECTED
017700         GO TO 000-EXIT.
017800     PERFORM 500-MAIN-UPDATE-LOOP THRU 500-EXIT.
017900     MOVE "Delete completed" TO LOGMSG-TEXT.
018000     PERFORM 990-USERLOG THRU 990-EXIT.
018100 000-EXIT.
018200     STOP RUN.
018300*
018400*****************************************************
018500* BUSINESS RULE - CART-NOT-FOUND.  SCAN OLD-CART-FILE
018600* FOR AN ACTIVE LINE BELONGING TO THIS USER AND THIS
018700* ARTICLE; REJECT THE DELETE IF NONE EXISTS.
018800*****************************************************
018900 200-FIND-CART-LINE.
019000     MOVE "N" TO WS-OC-EOF-SWITCH.
019100     MOVE "N" TO WS-LINE-FOUND-SWITCH.
019200     OPEN INPUT OLD-CART-FILE.
019300     PERFORM 210-SCAN-ONE-LINE THRU 210-EXIT
019400         UNTIL WS-OC-END-OF-FILE
019500            OR WS-LINE-FOUND.
019600     CLOSE OLD-CART-FILE.
019700     IF NOT WS-LINE-FOUND
019800         MOVE "Y" TO WS-REJECT-SWITCH
019900         MOVE "Cart Line Not Found" TO LOGMSG-TEXT
020000         PERFORM 990-USERLOG THRU 990-EXIT.
020100 200-EXIT.
020200     EXIT.
020300*
020400 210-SCAN-ONE-LINE.
020500     READ OLD-CART-FILE
020600         AT END
020700             MOVE "Y" TO WS-OC-EOF-SWITCH
020800             GO TO 210-EXIT.
020900     IF CL-EMAIL = WS-USER-EMAIL
021000       AND CL-ID-ARTICLE = CD-ID-ARTICLE
021100       AND CL-LINE-ACTIVE
021200         MOVE "Y" TO WS-LINE-FOUND-SWITCH.
021300 210-EXIT.
021400     EXIT.
021500*
021600*****************************************************
021700* OLD-MASTER/NEW-MASTER REWRITE OF THE CART FILE -
021800* THE MATCHING LINE IS OMITTED (DELETED); EVERY OTHER
021900* LINE OF THIS USER'S CART IS RE-STAMPED; LINES
022000* BELONGING TO OTHER USERS PASS THROUGH UNCHANGED.
022100*****************************************************
022200 500-MAIN-UPDATE-LOOP.
022300     MOVE "N" TO WS-OC-EOF-SWITCH.
022400     OPEN INPUT  OLD-CART-FILE
022500          OUTPUT NEW-CART-FILE.
022600     PERFORM 510-COPY-ONE-LINE THRU 510-EXIT
022700         UNTIL WS-OC-END-OF-FILE.
022800     CLOSE OLD-CART-FILE NEW-CART-FILE.
022900 500-EXIT.
023000     EXIT.
023100*
023200 510-COPY-ONE-LINE.
023300     READ OLD-CART-FILE
023400         AT END
023500             MOVE "Y" TO WS-OC-EOF-SWITCH
023600             GO TO 510-EXIT.
023700     ADD 1 TO WS-COPY-COUNT.
023800     IF CL-EMAIL = WS-USER-EMAIL
023900       AND CL-ID-ARTICLE = CD-ID-ARTICLE
024000       AND CL-LINE-ACTIVE
024100         CONTINUE
024200     ELSE IF CL-EMAIL = WS-USER-EMAIL
024300       AND CL-LINE-ACTIVE
024400         PERFORM 520-RESTAMP-LINE THRU 520-EXIT
024500     ELSE
024600         PERFORM 530-WRITE-UNCHANGED THRU 530-EXIT.
024700 510-EXIT.
024800     EXIT.
024900*
025000 520-RESTAMP-LINE.
025100     MOVE WS-CT-DATE TO CL-UPDATE-DATE-CCYYMMDD.
025200     MOVE WS-CT-TIME TO CL-UPDATE-TIME-HHMMSS.
025300     MOVE CL-CART-LINE-RECORD TO NC-CART-LINE-RECORD.
025400     WRITE NC-CART-LINE-RECORD.
025500     ADD 1 TO WS-RESTAMP-COUNT.
025600     IF NC-STATUS-1 NOT = "0"
025700         MOVE "WRITE" TO LOG-ERR-ROUTINE
025800         MOVE NC-STATUS-1 TO LOG-ERR-STATUS
025900         PERFORM 900-LOG-ERR THRU 900-EXIT.
026000 520-EXIT.
026100     EXIT.
026200*
026300 530-WRITE-UNCHANGED.
026400     MOVE CL-CART-LINE-RECORD TO NC-CART-LINE-RECORD.
026500     WRITE NC-CART-LINE-RECORD.
026600     IF NC-STATUS-1 NOT = "0"
026700         MOVE "WRITE" TO LOG-ERR-ROUTINE
026800         MOVE NC-STATUS-1 TO LOG-ERR-STATUS
026900         PERFORM 900-LOG-ERR THRU 900-EXIT.
027000 530-EXIT.
027100     EXIT.
027200*
027300*****************************************************
027400* WRITE AN ERROR LINE TO THE RUN LOG.
027500*****************************************************
027600 900-LOG-ERR.
027700     DISPLAY LOGMSG-ERR.
027800 900-EXIT.
027900     EXIT.
028000*
028100 990-USERLOG.
028200     DISPLAY LOGMSG.
028300 990-EXIT.
028400     EXIT.
