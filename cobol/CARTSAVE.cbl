000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000500*OR INTENDED PUBLICATION OF THIS SOURCE CODE.
000600*
000700*#ident "@(#) apps/CART/CARTSAVE.cbl  $Revision: 1.9 $"
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CARTSAVE.
001100 AUTHOR.        R T DAVENPORT.
001200 INSTALLATION.  EMAZON RETAIL SYSTEMS DIVISION.
001300 DATE-WRITTEN.  MARCH 18 1991.
001400 DATE-COMPILED.
001500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001600*****************************************************
001700*                PROGRAM NARRATIVE                  *
001800*                                                    *
001900*  CARTSAVE IMPLEMENTS THE CART-SAVE FUNCTION.  IT   *
002000*  READS ONE SAVE REQUEST (ARTICLE ID + QUANTITY)    *
002100*  FROM CSREQ-FILE FOR THE CURRENT USER, CALLS       *
002200*  ARTLKSR TO PRICE AND STOCK-CHECK THE ARTICLE.     *
002250*  IF NO LINE EXISTS YET FOR THIS ARTICLE, AND THE    *
002260*  CART IS NOT EMPTY, THE CATEGORY-COUNT LIMIT IS     *
002270*  CHECKED (4 ARTICLES PER CATEGORY) BEFORE THE NEW   *
002280*  LINE IS APPENDED - A MERGE INTO AN EXISTING LINE    *
002290*  NEVER RUNS THIS CHECK.  THEN REWRITES CART-FILE    *
002400*  TO NEW-CART-FILE, MERGING THE                      *
002500*  QUANTITY INTO THE USER'S EXISTING LINE FOR THAT    *
002600*  ARTICLE OR APPENDING A NEW LINE IF NONE EXISTS.    *
002700*  THERE IS NO ISAM IN THIS SHOP'S IMPLEMENTATION,    *
002800*  SO THE CART MASTER IS MAINTAINED THE WAY THE       *
002900*  INVENTORY MASTER IN THE OLD SEQ2000 MAINTENANCE    *
003000*  RUN WAS - OLD MASTER IN, NEW MASTER OUT.          *
003100*****************************************************
003200*CHANGE LOG.
003300*DATE      BY   REQUEST    DESCRIPTION
003400*--------  ---  ---------  ------------------------------
003500*03/18/91  RTD  CR-0102    ORIGINAL - BUYSR FUND BUY LOGIC.
003600*11/20/94  RTD  CR-0215    RECAST AS CART-LINE SAVE.
003700*02/09/98  LKM  CR-0340    Y2K - DATE FIELDS WIDENED, NOW
003800*                          ACCEPT FROM DATE YYYYMMDD.
003900*06/03/99  LKM  CR-0351    DROPPED CUST-FILE ISAM, CART-FILE
004000*                          NOW OLD-MASTER/NEW-MASTER
004100*                          SEQUENTIAL REWRITE PER SEQ2000
004200*                          MAINTENANCE IDIOM.
004300*06/03/99  LKM  CR-0352    ADDED CATEGORY-COUNT LIMIT CHECK
004400*                          AGAINST CC-CATEGORY-TALLY-TABLE.
004500*08/11/26  JFH  CR-0902    ADDED RESTOCK-FILE LOOKUP WHEN
004600*                          REQUESTED QUANTITY EXCEEDS STOCK.
004650*08/12/26  JFH  CR-0903    CR-0352 WAS TALLYING DISTINCT
004660*                          CATEGORIES, NOT ARTICLES PER
004670*                          CATEGORY - REWORKED 420/430 TO
004680*                          COUNT ARTICLES IN EACH CATEGORY
004690*                          AND REJECT AT 4, NAMED IN THE
004700*                          MESSAGE; GATED TO THE NEW-LINE
004710*                          PATH, SKIPPED ON AN EMPTY CART;
004720*                          ALSO PUT THE ARTICLE NAME AND
004730*                          RESTOCK DATE BACK INTO THE
004740*                          INSUFFICIENT-STOCK MESSAGE IN
004750*                          300-CHECK-AVAILABLE-QTY, WHICH
004760*                          HAD BEEN FETCHING AND THEN
004770*                          DISCARDING THEM.
004775*08/13/26  JFH  CR-0904    410-TALLY-ONE-LINE CALLED ARTLKSR
004776*                          FOR AN EXISTING LINE'S ARTICLE BUT
004777*                          NEVER CHECKED SC-FOUND-FLAG BEFORE
004778*                          TRUSTING SC-ARTICLE-RECORD - A
004779*                          WITHDRAWN ARTICLE LEFT STALE/ZERO
004780*                          CATEGORY DATA IN PLACE AND COULD
004781*                          DRIVE SC-CAT-IDX PAST THE TABLE'S
004782*                          OCCURS 20 BOUND.  NOW GATED ON
004783*                          SC-FOUND-FLAG = REC-FOUND THE SAME
004784*                          AS THE SIBLING CART PROGRAMS.
004790*****************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  USL-486.
005100 OBJECT-COMPUTER.  USL-486.
005200 SPECIAL-NAMES.
005300     CLASS CARTSAVE-DIGITS IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS CARTSAVE-TRACE-ON
005500            OFF STATUS IS CARTSAVE-TRACE-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CSREQ-FILE ASSIGN TO "CSREQFIL"
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS CS-FILE-STATUS.
006300     SELECT USER-FILE ASSIGN TO "USRFIL"
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS US-FILE-STATUS.
006700     SELECT RESTOCK-FILE ASSIGN TO "RESTFIL"
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS RF-FILE-STATUS.
007100     SELECT OLD-CART-FILE ASSIGN TO "CARTOLD"
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS OC-FILE-STATUS.
007500     SELECT NEW-CART-FILE ASSIGN TO "CARTNEW"
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS NC-FILE-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  CSREQ-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 38 CHARACTERS.
008500 01  CS-REQUEST-RECORD.
008600     05  CS-ID-ARTICLE            PIC 9(9).
008700     05  CS-QUANTITY              PIC 9(9).
008800     05  FILLER                   PIC X(20).
008900*
009000 FD  USER-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS.
009300 01  US-USER-RECORD.
009400     05  US-EMAIL                 PIC X(60).
009500     05  FILLER                   PIC X(20).
009600*
009700 FD  RESTOCK-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 28 CHARACTERS.
010000 01  RF-RESTOCK-RECORD.
010100     05  RF-NEXT-RESTOCK-DATE     PIC 9(8).
010200     05  FILLER                   PIC X(20).
010300*
010400 FD  OLD-CART-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS.
010700     COPY CARTLIN.
010800*
010900 FD  NEW-CART-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS.
011200     COPY CARTLIN REPLACING ==CL-== BY ==NC-==.
011300*
011400 WORKING-STORAGE SECTION.
011500*****************************************************
011600* FILE STATUS - ONE PAIR PER FILE, THIS SHOP'S USUAL
011700* TWO-BYTE SPLIT STATUS, ONE PAIR FOR EACH SELECT.
011800*****************************************************
011900 01  CS-FILE-STATUS.
012000     05  CS-STATUS-1               PIC X.
012100     05  CS-STATUS-2               PIC X.
012200 01  US-FILE-STATUS.
012300     05  US-STATUS-1               PIC X.
012400     05  US-STATUS-2               PIC X.
012500 01  RF-FILE-STATUS.
012600     05  RF-STATUS-1               PIC X.
012700     05  RF-STATUS-2               PIC X.
012800 01  OC-FILE-STATUS.
012900     05  OC-STATUS-1               PIC X.
013000     05  OC-STATUS-2               PIC X.
013100 01  NC-FILE-STATUS.
013200     05  NC-STATUS-1               PIC X.
013300     05  NC-STATUS-2               PIC X.
013400*****************************************************
013500* SWITCHES AND COUNTERS
013600*****************************************************
013700 01  WS-SWITCHES.
013800     05  WS-OC-EOF-SWITCH          PIC X VALUE "N".
013900         88  WS-OC-END-OF-FILE             VALUE "Y".
014000     05  WS-LINE-FOUND-SWITCH      PIC X VALUE "N".
014100         88  WS-LINE-FOUND                 VALUE "Y".
014200     05  WS-REJECT-SWITCH          PIC X VALUE "N".
014300         88  WS-REJECTED                   VALUE "Y".
014400     05  WS-NEW-CATEGORY-SWITCH    PIC X VALUE "N".
014500         88  WS-HAS-NEW-CATEGORY           VALUE "Y".
014600 77  WS-LINE-COUNT                 PIC S9(9) COMP VALUE ZERO.
014700 77  WS-COPY-COUNT                 PIC S9(9) COMP VALUE ZERO.
014800 77  WS-CART-LINE-COUNT            PIC S9(9) COMP VALUE ZERO.
014900*****************************************************
015000* LOG MESSAGE DEFINITIONS
015100*****************************************************
015200 01  LOGREC.
015300     05  FILLER        PIC X(8)  VALUE "SAVE  =>".
015400     05  FILLER        PIC X(11) VALUE " ARTICLE =>".
015500     05  REC-ARTICLE   PIC 9(9).
015600     05  FILLER        PIC X(11) VALUE " QUANTITY=>".
015700     05  REC-QUANTITY  PIC 9(9).
015800 01  LOGMSG.
015900     05  FILLER        PIC X(10) VALUE "CARTSAVE=>".
016000     05  LOGMSG-TEXT   PIC X(50).
016100 01  LOGMSG-ERR.
016200     05  FILLER            PIC X(14) VALUE "CARTSAVE ERR=>".
016300     05  LOG-ERR-ROUTINE   PIC X(10).
016400     05  FILLER            PIC X(21) VALUE
016500             " FAILED: FILE-STATUS=".
016600     05  LOG-ERR-STATUS    PIC X(02).
016700*****************************************************
016800* CURRENT-TIMESTAMP - CAPTURED ONCE, USED FOR BOTH
016900* THE CREATE STAMP OF A NEW LINE AND THE UPDATE STAMP
017000* OF A MERGED LINE.
017100*****************************************************
017200 01  WS-CURRENT-TIMESTAMP.
017300     05  WS-CT-DATE                PIC 9(8).
017400     05  WS-CT-TIME                PIC 9(6).
017500 01  WS-CURRENT-TIMESTAMP-X REDEFINES WS-CURRENT-TIMESTAMP.
017600     05  FILLER                    PIC X(14).
017700*****************************************************
017800* SERVICE RETURN CODES - SAME CONVENTION AS ARTLKSR
017900*****************************************************
018000 77  REC-FOUND                     PIC S9(9) COMP VALUE 1.
018100 77  REC-NOT-FOUND                 PIC S9(9) COMP VALUE 2.
018200*****************************************************
018300* USER CONTEXT AND ARTICLE LOOKUP WORK AREAS
018400*****************************************************
018500 01  WS-USER-EMAIL                 PIC X(60).
018600 77  WK-ARTICLE-ID                 PIC 9(9).
018700 77  WK-FOUND-FLAG                 PIC S9(9) COMP.
018800     COPY ARTMAS REPLACING ==AR-== BY ==WK-==.
018900*****************************************************
019000* SECOND ARTICLE WORK AREA - USED ONLY WHILE SCANNING
019100* THE USER'S EXISTING CART LINES FOR THE CATEGORY-
019200* LIMIT TALLY, SO THE REQUESTED-ARTICLE BUFFER ABOVE
019300* IS NEVER DISTURBED.
019400*****************************************************
019500 77  SC-ARTICLE-ID                 PIC 9(9).
019600 77  SC-FOUND-FLAG                 PIC S9(9) COMP.
019700     COPY ARTMAS REPLACING ==AR-== BY ==SC-==.
019800 COPY CATTLY.
019900*
020000 PROCEDURE DIVISION.
020100*
020200 000-START-CARTSAVE.
020300     OPEN INPUT  USER-FILE
020400                 CSREQ-FILE.
020500     READ USER-FILE.
020600     IF US-STATUS-1 NOT = "0"
020700         MOVE "USER-READ" TO LOG-ERR-ROUTINE
020800         MOVE US-STATUS-1 TO LOG-ERR-STATUS
020900         PERFORM 900-LOG-ERR THRU 900-EXIT
021000         GO TO 000-EXIT.
021100     MOVE US-EMAIL TO WS-USER-EMAIL.
021200     READ CSREQ-FILE.
021300     IF CS-STATUS-1 NOT = "0"
021400         MOVE "CSREQ-READ" TO LOG-ERR-ROUTINE
021500         MOVE CS-STATUS-1 TO LOG-ERR-STATUS
021600         PERFORM 900-LOG-ERR THRU 900-EXIT
021700         GO TO 000-EXIT.
021800     CLOSE USER-FILE CSREQ-FILE.
021900     ACCEPT WS-CT-DATE FROM DATE YYYYMMDD.
022000     ACCEPT WS-CT-TIME FROM TIME.
022100     MOVE CS-ID-ARTICLE TO REC-ARTICLE WK-ARTICLE-ID.
022200     MOVE CS-QUANTITY TO REC-QUANTITY.
022300     MOVE "Started" TO LOGMSG-TEXT.
022400     PERFORM 990-USERLOG THRU 990-EXIT.
022500     PERFORM 200-LOOKUP-ARTICLE THRU 200-EXIT.
022600     IF WK-FOUND-FLAG = REC-NOT-FOUND
022700         MOVE "Y" TO WS-REJECT-SWITCH
022800         MOVE "Article Not Found" TO LOGMSG-TEXT
022900         PERFORM 990-USERLOG THRU 990-EXIT
023000         GO TO 000-EXIT.
023100     PERFORM 300-CHECK-AVAILABLE-QTY THRU 300-EXIT.
023200     IF WS-REJECTED
023300         GO TO 000-EXIT.
023400     PERFORM 400-CHECK-CATEGORY-LIMIT THRU 400-EXIT.
023500     IF WS-REJECTED
023600         GO TO 000-EXIT.
023700     PERFORM 600-MAIN-UPDATE-LOOP THRU 600-EXIT.
023800     MOVE "Save completed" TO LOGMSG-TEXT.
023900     PERFORM 990-USERLOG THRU 990-EXIT.
024000 000-EXIT.
024100     STOP RUN.
024200*
024300*****************************************************
024400* CALL THE STOCK-CATALOG LOOKUP SERVICE FOR THE
024500* REQUESTED ARTICLE.
024600*****************************************************
024700 200-LOOKUP-ARTICLE.
024800     MOVE REC-NOT-FOUND TO WK-FOUND-FLAG.
024900     CALL "ARTLKSR" USING WK-ARTICLE-ID
025000                           WK-ARTICLE-RECORD
025100                           WK-FOUND-FLAG.
025200 200-EXIT.
025300     EXIT.
025400*
025500*****************************************************
025600* BUSINESS RULE - AVAILABLE-QUANTITY.  REJECT THE
025700* SAVE IF THE ARTICLE'S ON-HAND QUANTITY CANNOT COVER
025800* THE REQUEST; READ RESTOCK-FILE FOR THE DATE TO
025900* REPORT BACK IN THE REJECT MESSAGE.
026000*****************************************************
026100 300-CHECK-AVAILABLE-QTY.
026200     IF CS-QUANTITY > WK-QUANTITY
026300         MOVE "Y" TO WS-REJECT-SWITCH
026400         OPEN INPUT RESTOCK-FILE
026500         READ RESTOCK-FILE
026600         CLOSE RESTOCK-FILE
026650         STRING "Item Not Available - "
026660                 WK-NAME
026670                 " - Restock "
026680                 RF-NEXT-RESTOCK-DATE
026690             DELIMITED BY SIZE
026695             INTO LOGMSG-TEXT
026900         PERFORM 990-USERLOG THRU 990-EXIT.
027000 300-EXIT.
027100     EXIT.
027200*
027300*****************************************************
027400* BUSINESS RULE - CATEGORY-LIMIT.  NEW-LINE PATH ONLY -
027500* MERGES NEVER RUN THIS CHECK (SEE CART-LINE-MERGE) AND
027600* AN EMPTY CART IS SKIPPED OUTRIGHT.  TALLY HOW MANY OF
027700* THE USER'S OTHER CART ARTICLES FALL IN EACH CATEGORY,
027750* THEN PROJECT THE NEW ARTICLE INTO THOSE SAME CATEGORY
027760* COUNTS AND REJECT, NAMING THE CATEGORY, IF ANY OF ITS
027770* CATEGORIES WOULD REACH 4 ARTICLES.
027800*****************************************************
027900 400-CHECK-CATEGORY-LIMIT.
028000     MOVE ZERO TO CC-TALLY-ENTRIES.
028050     MOVE ZERO TO WS-CART-LINE-COUNT.
028060     MOVE "N" TO WS-LINE-FOUND-SWITCH.
028100     MOVE "N" TO WS-OC-EOF-SWITCH.
028200     OPEN INPUT OLD-CART-FILE.
028300     PERFORM 410-TALLY-ONE-LINE THRU 410-EXIT
028400         UNTIL WS-OC-END-OF-FILE.
028500     CLOSE OLD-CART-FILE.
028550     IF WS-CART-LINE-COUNT = 0
028560         GO TO 400-EXIT.
028570     IF WS-LINE-FOUND
028580         GO TO 400-EXIT.
028700     PERFORM 420-TALLY-NEW-ARTICLE THRU 420-EXIT
028800         VARYING WK-CAT-IDX FROM 1 BY 1
028900         UNTIL WK-CAT-IDX > WK-CATEGORY-COUNT
028950            OR WS-REJECTED.
029500 400-EXIT.
029600     EXIT.
029700*
029800 410-TALLY-ONE-LINE.
029900     READ OLD-CART-FILE
030000         AT END
030100             MOVE "Y" TO WS-OC-EOF-SWITCH
030200             GO TO 410-EXIT.
030300     IF CL-EMAIL = WS-USER-EMAIL
030400       AND CL-LINE-ACTIVE
030450         ADD 1 TO WS-CART-LINE-COUNT
030460         IF CL-ID-ARTICLE = CS-ID-ARTICLE
030470             MOVE "Y" TO WS-LINE-FOUND-SWITCH
030480         ELSE
030500             MOVE CL-ID-ARTICLE TO SC-ARTICLE-ID
030550             MOVE REC-NOT-FOUND TO SC-FOUND-FLAG
030600             CALL "ARTLKSR" USING SC-ARTICLE-ID
030700                                   SC-ARTICLE-RECORD
030800                                   SC-FOUND-FLAG
030850             IF SC-FOUND-FLAG = REC-FOUND
030900                 PERFORM 430-TALLY-CATEGORIES THRU 430-EXIT
031000                     VARYING SC-CAT-IDX FROM 1 BY 1
031100                     UNTIL SC-CAT-IDX > SC-CATEGORY-COUNT.
031200 410-EXIT.
031300     EXIT.
031400*
031500*****************************************************
031600* PROJECT ONE OF THE NEW ARTICLE'S OWN CATEGORIES INTO
031700* THE TALLY BUILT BY 410/430 AND REJECT IF THAT
031800* CATEGORY WOULD NOW HOLD 4 OR MORE ARTICLES.
031900*****************************************************
032000 420-TALLY-NEW-ARTICLE.
032100     MOVE "N" TO WS-NEW-CATEGORY-SWITCH.
032200     SET CC-TALLY-IDX TO 1.
032300     SEARCH CC-CATEGORY-TALLY
032400         AT END
032500             MOVE "Y" TO WS-NEW-CATEGORY-SWITCH
032600         WHEN CC-CATEGORY-ID (CC-TALLY-IDX) =
032700              WK-CATEGORY-ID (WK-CAT-IDX)
032800             CONTINUE.
032850     IF WS-HAS-NEW-CATEGORY
032860       AND CC-TALLY-ENTRIES < 20
032870         ADD 1 TO CC-TALLY-ENTRIES
032880         MOVE WK-CATEGORY-ID (WK-CAT-IDX) TO
032885              CC-CATEGORY-ID (CC-TALLY-IDX)
032890         MOVE 1 TO CC-COUNT (CC-TALLY-IDX)
032900     ELSE
032910       IF NOT WS-HAS-NEW-CATEGORY
032920         ADD 1 TO CC-COUNT (CC-TALLY-IDX).
032930     IF NOT WS-HAS-NEW-CATEGORY
032940       AND CC-COUNT (CC-TALLY-IDX) >= 4
032950         MOVE "Y" TO WS-REJECT-SWITCH
032960         STRING "Cart Category Limit Exceeded - "
032965                 WK-CATEGORY-NAME (WK-CAT-IDX)
032970             DELIMITED BY SIZE
032975             INTO LOGMSG-TEXT
032980         PERFORM 990-USERLOG THRU 990-EXIT.
033100 420-EXIT.
033200     EXIT.
033300*
033400 430-TALLY-CATEGORIES.
033500     MOVE "N" TO WS-NEW-CATEGORY-SWITCH.
033600     SET CC-TALLY-IDX TO 1.
033700     SEARCH CC-CATEGORY-TALLY
033800         AT END
033900             MOVE "Y" TO WS-NEW-CATEGORY-SWITCH
034000         WHEN CC-CATEGORY-ID (CC-TALLY-IDX) =
034100              SC-CATEGORY-ID (SC-CAT-IDX)
034200             CONTINUE.
034300     IF WS-HAS-NEW-CATEGORY
034400       AND CC-TALLY-ENTRIES < 20
034500         ADD 1 TO CC-TALLY-ENTRIES
034600         MOVE SC-CATEGORY-ID (SC-CAT-IDX) TO
034650              CC-CATEGORY-ID (CC-TALLY-IDX)
034660         MOVE 1 TO CC-COUNT (CC-TALLY-IDX)
034670     ELSE
034680       IF NOT WS-HAS-NEW-CATEGORY
034690         ADD 1 TO CC-COUNT (CC-TALLY-IDX).
034800 430-EXIT.
034900     EXIT.
035000*
035100*****************************************************
035200* OLD-MASTER/NEW-MASTER REWRITE OF THE CART FILE -
035300* EVERY LINE NOT BELONGING TO THIS USER AND ARTICLE
035400* PASSES THROUGH UNCHANGED; THE MATCHING LINE IS
035500* MERGED (BUSINESS RULE CART-LINE-MERGE); IF NO
035600* MATCHING LINE IS FOUND BY END OF FILE, ONE IS
035700* APPENDED.
035800*****************************************************
035900 600-MAIN-UPDATE-LOOP.
036000     MOVE "N" TO WS-OC-EOF-SWITCH.
036100     MOVE "N" TO WS-LINE-FOUND-SWITCH.
036200     OPEN INPUT  OLD-CART-FILE
036300          OUTPUT NEW-CART-FILE.
036400     PERFORM 610-COPY-ONE-LINE THRU 610-EXIT
036500         UNTIL WS-OC-END-OF-FILE.
036600     IF NOT WS-LINE-FOUND
036700         PERFORM 640-APPEND-NEW-LINE THRU 640-EXIT.
036800     CLOSE OLD-CART-FILE NEW-CART-FILE.
036900 600-EXIT.
037000     EXIT.
037100*
037200 610-COPY-ONE-LINE.
037300     READ OLD-CART-FILE
037400         AT END
037500             MOVE "Y" TO WS-OC-EOF-SWITCH
037600             GO TO 610-EXIT.
037700     ADD 1 TO WS-COPY-COUNT.
037800     IF CL-EMAIL = WS-USER-EMAIL
037900       AND CL-ID-ARTICLE = CS-ID-ARTICLE
038000       AND CL-LINE-ACTIVE
038100         PERFORM 620-MERGE-LINE THRU 620-EXIT
038200     ELSE
038300         PERFORM 630-WRITE-UNCHANGED THRU 630-EXIT.
038400 610-EXIT.
038500     EXIT.
038600*
038700*****************************************************
038800* BUSINESS RULE - CART-LINE-MERGE.  ADD THE REQUESTED
038900* QUANTITY TO THE EXISTING LINE AND RESTAMP ITS
039000* UPDATE DATE/TIME; THE CREATE STAMP IS LEFT ALONE.
039100*****************************************************
039200 620-MERGE-LINE.
039300     MOVE "Y" TO WS-LINE-FOUND-SWITCH.
039400     ADD CS-QUANTITY TO CL-QUANTITY.
039500     MOVE WS-CT-DATE TO CL-UPDATE-DATE-CCYYMMDD.
039600     MOVE WS-CT-TIME TO CL-UPDATE-TIME-HHMMSS.
039700     MOVE CL-CART-LINE-RECORD TO NC-CART-LINE-RECORD.
039800     WRITE NC-CART-LINE-RECORD.
039900     ADD 1 TO WS-LINE-COUNT.
040000     IF NC-STATUS-1 NOT = "0"
040100         MOVE "WRITE" TO LOG-ERR-ROUTINE
040200         MOVE NC-STATUS-1 TO LOG-ERR-STATUS
040300         PERFORM 900-LOG-ERR THRU 900-EXIT.
040400 620-EXIT.
040500     EXIT.
040600*
040700 630-WRITE-UNCHANGED.
040800     MOVE CL-CART-LINE-RECORD TO NC-CART-LINE-RECORD.
040900     WRITE NC-CART-LINE-RECORD.
041000     IF NC-STATUS-1 NOT = "0"
041100         MOVE "WRITE" TO LOG-ERR-ROUTINE
041200         MOVE NC-STATUS-1 TO LOG-ERR-STATUS
041300         PERFORM 900-LOG-ERR THRU 900-EXIT.
041400 630-EXIT.
041500     EXIT.
041600*
041700*****************************************************
041800* NO MATCHING LINE WAS FOUND - THIS IS A NEW ARTICLE
041900* FOR THE USER'S CART.  CREATE AND UPDATE STAMPS ARE
042000* BOTH SET TO THE SAME CAPTURED TIMESTAMP.
042100*****************************************************
042200 640-APPEND-NEW-LINE.
042300     MOVE CS-ID-ARTICLE TO NC-ID-ARTICLE.
042400     MOVE WS-USER-EMAIL TO NC-EMAIL.
042500     MOVE CS-QUANTITY TO NC-QUANTITY.
042600     MOVE WS-CT-DATE TO NC-CREATE-DATE-CCYYMMDD.
042700     MOVE WS-CT-TIME TO NC-CREATE-TIME-HHMMSS.
042800     MOVE WS-CT-DATE TO NC-UPDATE-DATE-CCYYMMDD.
042900     MOVE WS-CT-TIME TO NC-UPDATE-TIME-HHMMSS.
043000     MOVE "A" TO NC-LINE-STATUS.
043100     WRITE NC-CART-LINE-RECORD.
043200     ADD 1 TO WS-LINE-COUNT.
043300     IF NC-STATUS-1 NOT = "0"
043400         MOVE "WRITE" TO LOG-ERR-ROUTINE
043500         MOVE NC-STATUS-1 TO LOG-ERR-STATUS
043600         PERFORM 900-LOG-ERR THRU 900-EXIT.
043700 640-EXIT.
043800     EXIT.
043900*
044000*****************************************************
044100* WRITE AN ERROR LINE TO THE RUN LOG.
044200*****************************************************
044300 900-LOG-ERR.
044400     DISPLAY LOGMSG-ERR.
044500 900-EXIT.
044600     EXIT.
044700*
044800 990-USERLOG.
044900     DISPLAY LOGMSG.
045000 990-EXIT.
045100     EXIT.
