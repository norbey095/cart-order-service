000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000500*OR INTENDED PUBLICATION OF THIS SOURCE CODE.
000600*
000700*#ident "@(#) apps/CART/CARTGET.cbl  $Revision: 1.7 $"
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CARTGET.
001100 AUTHOR.        R T DAVENPORT.
001200 INSTALLATION.  EMAZON RETAIL SYSTEMS DIVISION.
001300 DATE-WRITTEN.  MARCH 22 1991.
001400 DATE-COMPILED.
001500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001600*****************************************************
001700*                PROGRAM NARRATIVE                  *
001800*                                                    *
001900*  CARTGET IMPLEMENTS THE CART-GET FUNCTION.  IT     *
002000*  VALIDATES THE PAGE/SIZE REQUEST, LOADS THE        *
002100*  CURRENT USER'S CART LINES, CALLS ARTLKSR FOR      *
002200*  EVERY DISTINCT ARTICLE, APPLIES THE CATEGORY/      *
002300*  BRAND FILTER AND PAGE WINDOW IN MEMORY, AND        *
002400*  PRINTS THE CARTPRT DETAIL LISTING PLUS A SINGLE    *
002500*  ORDER TOTAL LINE.  THE ORDER TOTAL IS ACCUMULATED  *
002600*  OVER THE USER'S WHOLE CART, NOT JUST THE PAGE      *
002700*  ACTUALLY PRINTED.                                  *
002800*****************************************************
002900*CHANGE LOG.
003000*DATE      BY   REQUEST    DESCRIPTION
003100*--------  ---  ---------  ------------------------------
003200*03/22/91  RTD  CR-0104    ORIGINAL - FUNDPR PRICE DISPLAY.
003300*11/20/94  RTD  CR-0215    RECAST AS CART LISTING REPORT.
003400*02/09/98  LKM  CR-0340    Y2K - DATE FIELDS WIDENED. (NO
003500*                          DATES ACTUALLY STAMPED BY THIS
003600*                          PROGRAM, BUT THE COPYBOOKS IT
003700*                          PULLS IN WERE WIDENED.)
003800*06/03/99  LKM  CR-0351    DROPPED CUST-FILE ISAM, CART
003900*                          LINES NOW READ SEQUENTIALLY FROM
004000*                          CARTOLD FOR THE CURRENT USER.
004100*06/10/99  LKM  CR-0353    ADDED PAGE/SIZE/DESCENDING AND
004200*                          CATEGORY/BRAND FILTER HANDLING.
004300*08/11/26  JFH  CR-0904    ADDED NOT-AVAILABLE MESSAGE AND
004400*                          RESTOCK-FILE LOOKUP ON SHORT LINES.
004500*****************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  USL-486.
004900 OBJECT-COMPUTER.  USL-486.
005000 SPECIAL-NAMES.
005100     CLASS CARTGET-DIGITS IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS CARTGET-TRACE-ON
005300            OFF STATUS IS CARTGET-TRACE-OFF.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CGREQ-FILE ASSIGN TO "CGREQFIL"
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS CG-FILE-STATUS.
006100     SELECT USER-FILE ASSIGN TO "USRFIL"
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS US-FILE-STATUS.
006500     SELECT RESTOCK-FILE ASSIGN TO "RESTFIL"
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS RF-FILE-STATUS.
006900     SELECT OLD-CART-FILE ASSIGN TO "CARTOLD"
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS OC-FILE-STATUS.
007300     SELECT CART-PRINT-FILE ASSIGN TO "CARTPRT"
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS PR-FILE-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  CGREQ-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 99 CHARACTERS.
008300 01  CG-REQUEST-RECORD.
008400     05  CG-PAGE                   PIC S9(4).
008500     05  CG-SIZE                   PIC S9(4).
008600     05  CG-DESCENDING             PIC X(01).
008700         88  CG-DESC-YES                  VALUE "Y".
008800     05  CG-CATEGORY-NAME          PIC X(40).
008900     05  CG-BRAND-NAME             PIC X(40).
009000     05  FILLER                    PIC X(10).
009100******************************************************
009200*  ALTERNATE VIEW - WHOLE REQUEST AS ONE FLAT BLOCK,
009300*  USED WHEN THE RECORD IS MOVED IN ONE SWEEP.
009400******************************************************
009500 01  CG-PARAMETER-FLAT-VIEW REDEFINES CG-REQUEST-RECORD.
009600     05  FILLER                    PIC X(99).
009700*
009800 FD  USER-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS.
010100 01  US-USER-RECORD.
010200     05  US-EMAIL                  PIC X(60).
010300     05  FILLER                    PIC X(20).
010400*
010500 FD  RESTOCK-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 28 CHARACTERS.
010800 01  RF-RESTOCK-RECORD.
010900     05  RF-NEXT-RESTOCK-DATE      PIC 9(8).
011000     05  FILLER                    PIC X(20).
011100*
011200 FD  OLD-CART-FILE
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS.
011500     COPY CARTLIN.
011600*
011700 FD  CART-PRINT-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 140 CHARACTERS.
012000 01  PR-PRINT-LINE.
012100     05  PR-NAME                   PIC X(40).
012200     05  FILLER                    PIC X(02).
012300     05  PR-UNIT-PRICE             PIC ZZZZZZZZ9.99.
012400     05  FILLER                    PIC X(02).
012500     05  PR-QTY-REQUEST            PIC ZZZZZZZZ9.
012600     05  FILLER                    PIC X(02).
012700     05  PR-QTY-AVAILABLE          PIC ZZZZZZZZ9.
012800     05  FILLER                    PIC X(02).
012900     05  PR-SUBTOTAL               PIC ZZZZZZZZZZ9.99.
013000     05  FILLER                    PIC X(02).
013100     05  PR-MESSAGE                PIC X(40).
013200     05  FILLER                    PIC X(06).
013300******************************************************
013400*  ALTERNATE VIEW - THE SINGLE ORDER-TOTAL LINE
013500*  PRINTED AFTER ALL DETAIL LINES.
013600******************************************************
013700 01  PR-TOTAL-LINE REDEFINES PR-PRINT-LINE.
013800     05  FILLER                    PIC X(42).
013900     05  PR-TOTAL-LABEL            PIC X(12).
014000     05  FILLER                    PIC X(02).
014100     05  PR-TOTAL-AMOUNT           PIC Z(10)9.99.
014200     05  FILLER                    PIC X(70).
014300*
014400 WORKING-STORAGE SECTION.
014500*****************************************************
014600* FILE STATUS
014700*****************************************************
014800 01  CG-FILE-STATUS.
014900     05  CG-STATUS-1                PIC X.
015000     05  CG-STATUS-2                PIC X.
015100 01  US-FILE-STATUS.
015200     05  US-STATUS-1                PIC X.
015300     05  US-STATUS-2                PIC X.
015400 01  RF-FILE-STATUS.
015500     05  RF-STATUS-1                PIC X.
015600     05  RF-STATUS-2                PIC X.
015700 01  OC-FILE-STATUS.
015800     05  OC-STATUS-1                PIC X.
015900     05  OC-STATUS-2                PIC X.
016000 01  PR-FILE-STATUS.
016100     05  PR-STATUS-1                PIC X.
016200     05  PR-STATUS-2                PIC X.
016300*****************************************************
016400* SWITCHES
016500*****************************************************
016600 01  WS-SWITCHES.
016700     05  WS-OC-EOF-SWITCH           PIC X VALUE "N".
016800         88  WS-OC-END-OF-FILE              VALUE "Y".
016900     05  WS-REJECT-SWITCH           PIC X VALUE "N".
017000         88  WS-REJECTED                    VALUE "Y".
017100     05  WS-CATEGORY-MATCH-SWITCH   PIC X VALUE "N".
017200         88  WS-CATEGORY-MATCH               VALUE "Y".
017300*****************************************************
017400* CART-LINE WORK TABLE - THE CURRENT USER'S DISTINCT
017500* CART LINES, LOADED ONCE FROM OLD-CART-FILE.
017600*****************************************************
017700 01  WS-CART-TABLE.
017800     05  WS-CART-ENTRIES            PIC 9(2) COMP.
017900     05  WS-CART-ENTRY OCCURS 0 TO 50 TIMES
018000                 DEPENDING ON WS-CART-ENTRIES
018100                 INDEXED BY WS-CART-IDX.
018200         10  WS-CART-ARTICLE-ID     PIC 9(9).
018300         10  WS-CART-QUANTITY       PIC 9(9).
018400*****************************************************
018500* CANDIDATE TABLE - PRICED, FILTERED CART-DETAIL
018600* CANDIDATES, BUILT BEFORE SORTING AND PAGING.
018700*****************************************************
018800 01  WS-CANDIDATE-TABLE.
018900     05  WS-CAND-ENTRIES             PIC 9(2) COMP.
019000     05  WS-CANDIDATE OCCURS 0 TO 50 TIMES
019100                 DEPENDING ON WS-CAND-ENTRIES
019200                 INDEXED BY WS-CAND-IDX.
019300         10  CD-ARTICLE-ID           PIC 9(9).
019400         10  CD-NAME                 PIC X(60).
019500         10  CD-UNIT-PRICE           PIC 9(9)V99.
019600         10  CD-QUANTITY-REQUEST     PIC 9(9).
019700         10  CD-QUANTITY-AVAILABLE   PIC 9(9).
019800         10  CD-SUBTOTAL             PIC 9(11)V99.
019900         10  CD-MESSAGE              PIC X(80).
020000 01  WS-SWAP-ROW.
020100     05  SW-ARTICLE-ID               PIC 9(9).
020200     05  SW-NAME                     PIC X(60).
020300     05  SW-UNIT-PRICE               PIC 9(9)V99.
020400     05  SW-QUANTITY-REQUEST         PIC 9(9).
020500     05  SW-QUANTITY-AVAILABLE       PIC 9(9).
020600     05  SW-SUBTOTAL                 PIC 9(11)V99.
020700     05  SW-MESSAGE                  PIC X(80).
020800 01  CD-TOTAL-PRICE                  PIC 9(13)V99 VALUE ZERO.
020900*****************************************************
021000* SORT AND PAGING SUBSCRIPTS
021100*****************************************************
021200 77  WS-SORT-I                       PIC S9(4) COMP VALUE ZERO.
021300 77  WS-SORT-J                       PIC S9(4) COMP VALUE ZERO.
021400 77  WS-PAGE-START                   PIC S9(4) COMP VALUE ZERO.
021500 77  WS-PAGE-END                     PIC S9(4) COMP VALUE ZERO.
021600*****************************************************
021700* LOG MESSAGE DEFINITIONS
021800*****************************************************
021900 01  LOGMSG.
022000     05  FILLER         PIC X(10) VALUE "CARTGET=>".
022100     05  LOGMSG-TEXT    PIC X(50).
022200 01  LOGMSG-ERR.
022300     05  FILLER             PIC X(14) VALUE "CARTGET ERR=>".
022400     05  LOG-ERR-ROUTINE    PIC X(10).
022500     05  FILLER             PIC X(21) VALUE
022600             " FAILED: FILE-STATUS=".
022700     05  LOG-ERR-STATUS     PIC X(02).
022800*****************************************************
022900* SERVICE RETURN CODES - SAME CONVENTION AS ARTLKSR
023000*****************************************************
023100 77  REC-FOUND                       PIC S9(9) COMP VALUE 1.
023200 77  REC-NOT-FOUND                   PIC S9(9) COMP VALUE 2.
023300*****************************************************
023400* USER CONTEXT AND ARTICLE LOOKUP WORK AREA - ONE
023500* BUFFER IS ENOUGH HERE, THE LOOP IS OVER DISTINCT
023600* ARTICLE IDS ONE AT A TIME, NEVER TWO AT ONCE.
023700*****************************************************
023800 01  WS-USER-EMAIL                   PIC X(60).
023900 77  WK-ARTICLE-ID                   PIC 9(9).
024000 77  WK-FOUND-FLAG                   PIC S9(9) COMP.
024100     COPY ARTMAS REPLACING ==AR-== BY ==WK-==.
024200*
024300 PROCEDURE DIVISION.
024400*
024500 000-START-CARTGET.
024600     OPEN INPUT CGREQ-FILE.
024700     READ CGREQ-FILE.
024800     IF CG-STATUS-1 NOT = "0"
024900         MOVE "CGREQ-READ" TO LOG-ERR-ROUTINE
025000         MOVE CG-STATUS-1 TO LOG-ERR-STATUS
025100         PERFORM 900-LOG-ERR THRU 900-EXIT
025200         GO TO 000-EXIT.
025300     CLOSE CGREQ-FILE.
025400     MOVE "Started" TO LOGMSG-TEXT.
025500     PERFORM 990-USERLOG THRU 990-EXIT.
025600     PERFORM 100-VALIDATE-PAGINATION THRU 100-EXIT.
025700     IF WS-REJECTED
025800         GO TO 000-EXIT.
025900     PERFORM 200-RESOLVE-USER THRU 200-EXIT.
026000     PERFORM 300-LOAD-USER-CART THRU 300-EXIT.
026100     IF WS-REJECTED
026200         GO TO 000-EXIT.
026300     PERFORM 400-LOOKUP-ARTICLES THRU 400-EXIT.
026400     IF WS-REJECTED
026500         GO TO 000-EXIT.
026600     PERFORM 500-BUILD-DETAIL-LINE THRU 500-EXIT.
026700     IF WS-REJECTED
026800         GO TO 000-EXIT.
026900     PERFORM 700-PRINT-REPORT THRU 700-EXIT.
027000     MOVE "Listing completed" TO LOGMSG-TEXT.
027100     PERFORM 990-USERLOG THRU 990-EXIT.
027200 000-EXIT.
027300     STOP RUN.
027400*
027500*****************************************************
027600* BUSINESS RULE - PAGINATION-VALIDATION.  BOTH PAGE
027700* AND SIZE MUST BE PRESENT AND ZERO OR GREATER.
027800*****************************************************
027900 100-VALIDATE-PAGINATION.
028000     IF CG-PAGE NOT NUMERIC
028100       OR CG-SIZE NOT NUMERIC
028200       OR CG-PAGE < 0
028300       OR CG-SIZE < 0
028400         MOVE "Y" TO WS-REJECT-SWITCH
028500         MOVE "Pagination Not Allowed" TO LOGMSG-TEXT
028600         PERFORM 990-USERLOG THRU 990-EXIT.
028700 100-EXIT.
028800     EXIT.
028900*
029000 200-RESOLVE-USER.
029100     OPEN INPUT USER-FILE.
029200     READ USER-FILE.
029300     IF US-STATUS-1 NOT = "0"
029400         MOVE "USER-READ" TO LOG-ERR-ROUTINE
029500         MOVE US-STATUS-1 TO LOG-ERR-STATUS
029600         PERFORM 900-LOG-ERR THRU 900-EXIT.
029700     MOVE US-EMAIL TO WS-USER-EMAIL.
029800     CLOSE USER-FILE.
029900 200-EXIT.
030000     EXIT.
030100*
030200*****************************************************
030300* READ EVERY ACTIVE LINE OF THE USER'S CART.  THE
030400* CART-SAVE MERGE RULE GUARANTEES AT MOST ONE LINE
030500* PER ARTICLE, SO THE LOADED TABLE IS ALREADY THE
030600* DISTINCT ARTICLE ID LIST.
030700*****************************************************
030800 300-LOAD-USER-CART.
030900     MOVE ZERO TO WS-CART-ENTRIES.
031000     MOVE "N" TO WS-OC-EOF-SWITCH.
031100     OPEN INPUT OLD-CART-FILE.
031200     PERFORM 310-SCAN-ONE-CART-LINE THRU 310-EXIT
031300         UNTIL WS-OC-END-OF-FILE.
031400     CLOSE OLD-CART-FILE.
031500     IF WS-CART-ENTRIES = 0
031600         MOVE "Y" TO WS-REJECT-SWITCH
031700         MOVE "No Data Found" TO LOGMSG-TEXT
031800         PERFORM 990-USERLOG THRU 990-EXIT.
031900 300-EXIT.
032000     EXIT.
032100*
032200 310-SCAN-ONE-CART-LINE.
032300     READ OLD-CART-FILE
032400         AT END
032500             MOVE "Y" TO WS-OC-EOF-SWITCH
032600             GO TO 310-EXIT.
032700     IF CL-EMAIL = WS-USER-EMAIL
032800       AND CL-LINE-ACTIVE
032900       AND WS-CART-ENTRIES < 50
033000         ADD 1 TO WS-CART-ENTRIES
033030         MOVE CL-ID-ARTICLE TO
033060              WS-CART-ARTICLE-ID (WS-CART-ENTRIES).
033200         MOVE CL-QUANTITY   TO WS-CART-QUANTITY (WS-CART-ENTRIES).
033300 310-EXIT.
033400     EXIT.
033500*
033600*****************************************************
033700* CALL THE STOCK-CATALOG LOOKUP SERVICE FOR EVERY
033800* DISTINCT ARTICLE, ACCUMULATE THE ORDER TOTAL OVER
033900* THE WHOLE CART, AND BUILD THE FILTERED CANDIDATE
034000* LIST THAT THE PAGE WILL BE CUT FROM.
034100*****************************************************
034200 400-LOOKUP-ARTICLES.
034300     MOVE ZERO TO WS-CAND-ENTRIES.
034400     PERFORM 410-LOOKUP-ONE-ARTICLE THRU 410-EXIT
034500         VARYING WS-CART-IDX FROM 1 BY 1
034600         UNTIL WS-CART-IDX > WS-CART-ENTRIES.
034700     IF WS-CAND-ENTRIES = 0
034800         MOVE "Y" TO WS-REJECT-SWITCH
034900         MOVE "No Data Found" TO LOGMSG-TEXT
035000         PERFORM 990-USERLOG THRU 990-EXIT.
035100 400-EXIT.
035200     EXIT.
035300*
035400 410-LOOKUP-ONE-ARTICLE.
035500     MOVE WS-CART-ARTICLE-ID (WS-CART-IDX) TO WK-ARTICLE-ID.
035600     MOVE REC-NOT-FOUND TO WK-FOUND-FLAG.
035700     CALL "ARTLKSR" USING WK-ARTICLE-ID
035800                           WK-ARTICLE-RECORD
035900                           WK-FOUND-FLAG.
036000     IF WK-FOUND-FLAG = REC-FOUND
036100         PERFORM 600-ACCUMULATE-TOTAL THRU 600-EXIT
036200         PERFORM 420-FILTER-AND-ADD THRU 420-EXIT.
036300 410-EXIT.
036400     EXIT.
036500*
036600 420-FILTER-AND-ADD.
036700     MOVE "N" TO WS-CATEGORY-MATCH-SWITCH.
036800     IF CG-CATEGORY-NAME = SPACES
036900         MOVE "Y" TO WS-CATEGORY-MATCH-SWITCH
037000     ELSE
037100         PERFORM 430-CHECK-CATEGORY THRU 430-EXIT.
037200     IF WS-CATEGORY-MATCH
037300       AND (CG-BRAND-NAME = SPACES OR
037330            WK-BRAND-NAME = CG-BRAND-NAME)
037400       AND WS-CAND-ENTRIES < 50
037500         ADD 1 TO WS-CAND-ENTRIES
037600         MOVE WK-ARTICLE-ID TO CD-ARTICLE-ID (WS-CAND-ENTRIES)
037700         MOVE WK-NAME       TO CD-NAME (WS-CAND-ENTRIES)
037800         MOVE WK-PRICE      TO CD-UNIT-PRICE (WS-CAND-ENTRIES)
037900         MOVE WS-CART-QUANTITY (WS-CART-IDX)
038000             TO CD-QUANTITY-REQUEST (WS-CAND-ENTRIES)
038100         MOVE WK-QUANTITY   TO
038130             CD-QUANTITY-AVAILABLE (WS-CAND-ENTRIES)
038200         MULTIPLY WK-PRICE BY WS-CART-QUANTITY (WS-CART-IDX)
038300             GIVING CD-SUBTOTAL (WS-CAND-ENTRIES)
038400         MOVE SPACES TO CD-MESSAGE (WS-CAND-ENTRIES).
038500 420-EXIT.
038600     EXIT.
038700*
038800 430-CHECK-CATEGORY.
038900     SET WK-CAT-IDX TO 1.
039000     SEARCH WK-CATEGORY-ENTRIES
039100         AT END
039200             CONTINUE
039300         WHEN WK-CATEGORY-NAME (WK-CAT-IDX) = CG-CATEGORY-NAME
039400             MOVE "Y" TO WS-CATEGORY-MATCH-SWITCH.
039500 430-EXIT.
039600     EXIT.
039700*
039800*****************************************************
039900* BUSINESS RULE - SUBTOTAL/TOTAL.  THE ORDER TOTAL IS
040000* THE SUM OF PRICE TIMES CART QUANTITY OVER EVERY
040100* ARTICLE THE CATALOG STILL RECOGNIZES, REGARDLESS OF
040200* THE CATEGORY/BRAND FILTER OR THE PAGE WINDOW.
040300*****************************************************
040400 600-ACCUMULATE-TOTAL.
040500     COMPUTE CD-TOTAL-PRICE = CD-TOTAL-PRICE +
040600             (WK-PRICE * WS-CART-QUANTITY (WS-CART-IDX)).
040700 600-EXIT.
040800     EXIT.
040900*
041000*****************************************************
041100* SORT THE FILTERED CANDIDATES BY ARTICLE ID, THEN
041200* CUT OUT THE REQUESTED PAGE, ANNOTATING ANY SHORT
041300* LINE WITH THE NOT-AVAILABLE MESSAGE.
041400*****************************************************
041500 500-BUILD-DETAIL-LINE.
041600     PERFORM 510-SORT-CANDIDATES THRU 510-EXIT.
041700     COMPUTE WS-PAGE-START = (CG-PAGE * CG-SIZE) + 1.
041800     COMPUTE WS-PAGE-END = WS-PAGE-START + CG-SIZE - 1.
041900     IF WS-PAGE-END > WS-CAND-ENTRIES
042000         MOVE WS-CAND-ENTRIES TO WS-PAGE-END.
042100     IF WS-PAGE-START > WS-CAND-ENTRIES
042200       OR WS-PAGE-END < WS-PAGE-START
042300         MOVE "Y" TO WS-REJECT-SWITCH
042400         MOVE "No Data Found" TO LOGMSG-TEXT
042500         PERFORM 990-USERLOG THRU 990-EXIT
042600         GO TO 500-EXIT.
042700     PERFORM 520-ANNOTATE-LINE THRU 520-EXIT
042800         VARYING WS-CAND-IDX FROM WS-PAGE-START BY 1
042900         UNTIL WS-CAND-IDX > WS-PAGE-END.
043000 500-EXIT.
043100     EXIT.
043200*
043300 510-SORT-CANDIDATES.
043400     IF WS-CAND-ENTRIES < 2
043500         GO TO 510-EXIT.
043600     PERFORM 512-SORT-PASS THRU 512-EXIT
043700         VARYING WS-SORT-I FROM 1 BY 1
043800         UNTIL WS-SORT-I > WS-CAND-ENTRIES.
043900 510-EXIT.
044000     EXIT.
044100*
044200 512-SORT-PASS.
044300     PERFORM 514-SORT-COMPARE THRU 514-EXIT
044400         VARYING WS-SORT-J FROM 1 BY 1
044500         UNTIL WS-SORT-J > WS-CAND-ENTRIES - WS-SORT-I.
044600 512-EXIT.
044700     EXIT.
044800*
044900 514-SORT-COMPARE.
045000     IF CG-DESC-YES
045100         GO TO 515-COMPARE-DESC.
045200     IF CD-ARTICLE-ID (WS-SORT-J) > CD-ARTICLE-ID (WS-SORT-J + 1)
045300         PERFORM 516-SWAP-ROWS THRU 516-EXIT.
045400     GO TO 514-EXIT.
045500 515-COMPARE-DESC.
045600     IF CD-ARTICLE-ID (WS-SORT-J) < CD-ARTICLE-ID (WS-SORT-J + 1)
045700         PERFORM 516-SWAP-ROWS THRU 516-EXIT.
045800 514-EXIT.
045900     EXIT.
046000*
046100 516-SWAP-ROWS.
046200     MOVE CD-ARTICLE-ID (WS-SORT-J)         TO SW-ARTICLE-ID.
046300     MOVE CD-NAME (WS-SORT-J)               TO SW-NAME.
046400     MOVE CD-UNIT-PRICE (WS-SORT-J)         TO SW-UNIT-PRICE.
046500     MOVE CD-QUANTITY-REQUEST (WS-SORT-J) TO SW-QUANTITY-REQUEST.
046550     MOVE CD-QUANTITY-AVAILABLE (WS-SORT-J) TO
046580         SW-QUANTITY-AVAILABLE.
046700     MOVE CD-SUBTOTAL (WS-SORT-J)           TO SW-SUBTOTAL.
046800     MOVE CD-MESSAGE (WS-SORT-J)            TO SW-MESSAGE.
046900     MOVE CD-ARTICLE-ID (WS-SORT-J + 1)
047000             TO CD-ARTICLE-ID (WS-SORT-J).
047100     MOVE CD-NAME (WS-SORT-J + 1)
047200             TO CD-NAME (WS-SORT-J).
047300     MOVE CD-UNIT-PRICE (WS-SORT-J + 1)
047400             TO CD-UNIT-PRICE (WS-SORT-J).
047500     MOVE CD-QUANTITY-REQUEST (WS-SORT-J + 1)
047600             TO CD-QUANTITY-REQUEST (WS-SORT-J).
047700     MOVE CD-QUANTITY-AVAILABLE (WS-SORT-J + 1)
047800             TO CD-QUANTITY-AVAILABLE (WS-SORT-J).
047900     MOVE CD-SUBTOTAL (WS-SORT-J + 1)
048000             TO CD-SUBTOTAL (WS-SORT-J).
048100     MOVE CD-MESSAGE (WS-SORT-J + 1)
048200             TO CD-MESSAGE (WS-SORT-J).
048300     MOVE SW-ARTICLE-ID   TO CD-ARTICLE-ID (WS-SORT-J + 1).
048400     MOVE SW-NAME         TO CD-NAME (WS-SORT-J + 1).
048500     MOVE SW-UNIT-PRICE   TO CD-UNIT-PRICE (WS-SORT-J + 1).
048600     MOVE SW-QUANTITY-REQUEST
048700             TO CD-QUANTITY-REQUEST (WS-SORT-J + 1).
048800     MOVE SW-QUANTITY-AVAILABLE
048900             TO CD-QUANTITY-AVAILABLE (WS-SORT-J + 1).
049000     MOVE SW-SUBTOTAL     TO CD-SUBTOTAL (WS-SORT-J + 1).
049100     MOVE SW-MESSAGE      TO CD-MESSAGE (WS-SORT-J + 1).
049200 516-EXIT.
049300     EXIT.
049400*
049500*****************************************************
049600* BUSINESS RULE - AVAILABLE-QUANTITY, SOFT-FLAG FORM.
049700* A SHORT LINE IS KEPT AND ANNOTATED, NOT REJECTED.
049800*****************************************************
049900 520-ANNOTATE-LINE.
050000     IF CD-QUANTITY-AVAILABLE (WS-CAND-IDX) <
050100        CD-QUANTITY-REQUEST (WS-CAND-IDX)
050200         OPEN INPUT RESTOCK-FILE
050300         READ RESTOCK-FILE
050400         CLOSE RESTOCK-FILE
050500         STRING "NOT AVAILABLE - RESTOCK DATE "
050600                 RF-NEXT-RESTOCK-DATE
050700             DELIMITED BY SIZE
050800             INTO CD-MESSAGE (WS-CAND-IDX).
050900 520-EXIT.
051000     EXIT.
051100*
051200*****************************************************
051300* PRINT THE DETAIL PAGE AND THE SINGLE ORDER-TOTAL
051400* LINE THAT FOLLOWS IT.
051500*****************************************************
051600 700-PRINT-REPORT.
051700     OPEN OUTPUT CART-PRINT-FILE.
051800     PERFORM 710-PRINT-ONE-LINE THRU 710-EXIT
051900         VARYING WS-CAND-IDX FROM WS-PAGE-START BY 1
052000         UNTIL WS-CAND-IDX > WS-PAGE-END.
052100     MOVE "TOTAL PRICE:" TO PR-TOTAL-LABEL.
052200     MOVE CD-TOTAL-PRICE TO PR-TOTAL-AMOUNT.
052300     WRITE PR-TOTAL-LINE.
052400     IF PR-STATUS-1 NOT = "0"
052500         MOVE "PRINT" TO LOG-ERR-ROUTINE
052600         MOVE PR-STATUS-1 TO LOG-ERR-STATUS
052700         PERFORM 900-LOG-ERR THRU 900-EXIT.
052800     CLOSE CART-PRINT-FILE.
052900 700-EXIT.
053000     EXIT.
053100*
053200 710-PRINT-ONE-LINE.
053300     MOVE CD-NAME (WS-CAND-IDX)               TO PR-NAME.
053400     MOVE CD-UNIT-PRICE (WS-CAND-IDX)          TO PR-UNIT-PRICE.
053500     MOVE CD-QUANTITY-REQUEST (WS-CAND-IDX)    TO PR-QTY-REQUEST.
053600     MOVE CD-QUANTITY-AVAILABLE (WS-CAND-IDX)  TO
053650         PR-QTY-AVAILABLE.
053700     MOVE CD-SUBTOTAL (WS-CAND-IDX)            TO PR-SUBTOTAL.
053800     MOVE CD-MESSAGE (WS-CAND-IDX)             TO PR-MESSAGE.
053900     WRITE PR-PRINT-LINE.
054000     IF PR-STATUS-1 NOT = "0"
054100         MOVE "PRINT" TO LOG-ERR-ROUTINE
054200         MOVE PR-STATUS-1 TO LOG-ERR-STATUS
054300         PERFORM 900-LOG-ERR THRU 900-EXIT.
054400 710-EXIT.
054500     EXIT.
054600*
054700*****************************************************
054800* WRITE AN ERROR LINE TO THE RUN LOG.
054900*****************************************************
055000 900-LOG-ERR.
055100     DISPLAY LOGMSG-ERR.
055200 900-EXIT.
055300     EXIT.
055400*
055500 990-USERLOG.
055600     DISPLAY LOGMSG.
055700 990-EXIT.
055800     EXIT.
