000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000500*OR INTENDED PUBLICATION OF THIS SOURCE CODE.
000600*
000700*#ident "@(#) copy/CART/ARTMAS.cpy  $Revision: 1.4 $"
000800*
000900*****************************************************
001000*  ARTMAS  -  ARTICLE (STOCK CATALOG) RECORD LAYOUT
001100*  READ-ONLY FROM THE CART SUITE'S POINT OF VIEW.
001200*  USED AS THE FD RECORD FOR ARTICLE-FILE IN ARTLKSR,
001300*  AND AS THE LINKAGE RECORD ARTLKSR RETURNS TO ITS
001400*  CALLERS (CARTSAVE, CARTGET, CARTBUY).
001500*****************************************************
001600*CHANGE LOG.
001700*DATE      BY   REQUEST    DESCRIPTION
001800*--------  ---  ---------  ------------------------------
001900*03/14/91  RTD  CR-0101    ORIGINAL LAYOUT - FUND QUOTE.
002000*11/20/94  RTD  CR-0215    RECAST AS STOCK ARTICLE REC.
002100*02/09/98  LKM  CR-0340    Y2K - DATES WIDENED TO CCYY.
002200*06/03/99  LKM  CR-0351    ADDED CATEGORY OCCURS TABLE.
002250*08/13/26  JFH  CR-0905    DROPPED AR-ARTICLE-STATUS (ACTIVE/
002260*                          WITHDRAWN) - NO SUCH CONCEPT EXISTS
002270*                          FOR STOCK ARTICLES, ONLY FOR THE
002280*                          OLD FUND QUOTE RECORD THIS LAYOUT
002290*                          WAS RECAST FROM.  FILLER WIDENED
002291*                          BY ONE BYTE TO HOLD THE RECORD
002292*                          LENGTH.
002300*****************************************************
002400 01  AR-ARTICLE-RECORD.
002500     05  AR-ID-ARTICLE            PIC 9(9).
002600     05  AR-NAME                  PIC X(60).
002700     05  AR-PRICE                 PIC 9(9)V99.
002800     05  AR-QUANTITY              PIC 9(9).
002900     05  AR-BRAND-NAME            PIC X(40).
003000     05  AR-CATEGORY-COUNT        PIC 9(2).
003100     05  AR-CATEGORY-ENTRIES OCCURS 20 TIMES
003200                 INDEXED BY AR-CAT-IDX.
003300         10  AR-CATEGORY-ID       PIC 9(9).
003400         10  AR-CATEGORY-NAME     PIC X(40).
003800     05  FILLER                   PIC X(19).
003900******************************************************
004000*  ALTERNATE VIEW - CATEGORY TABLE AS ONE FLAT BLOCK,
004100*  USED WHEN THE WHOLE RECORD IS MOVED IN ONE SWEEP.
004200******************************************************
004300 01  AR-ARTICLE-FLAT-VIEW REDEFINES AR-ARTICLE-RECORD.
004400     05  FILLER                   PIC X(131).
004500     05  AR-CATEGORY-BLOCK        PIC X(980).
004600     05  FILLER                   PIC X(19).
