000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*SYSTEMS DIVISION.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500*EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF THIS CODE.
000600*
000700*#ident "@(#) copy/CART/CARTLIN.cpy  $Revision: 1.3 $"
000800*
000900*****************************************************
001000*  CARTLIN  -  CART-LINE RECORD LAYOUT
001100*  ONE ENTRY PER ARTICLE HELD IN A CUSTOMER'S CART.
001200*  USED AS THE FD RECORD FOR CART-FILE / NEW-CART-FILE
001300*  IN CARTSAVE, CARTDEL, CARTGET AND CARTBUY.
001400*****************************************************
001500*CHANGE LOG.
001600*DATE      BY   REQUEST    DESCRIPTION
001700*--------  ---  ---------  ------------------------------
001800*03/14/91  RTD  CR-0101    ORIGINAL LAYOUT - HOLDING REC.
001900*09/02/93  RTD  CR-0188    ADDED LINE STATUS BYTE.
002000*02/09/98  LKM  CR-0340    Y2K - DATES WIDENED TO CCYY.
002100*****************************************************
002200 01  CL-CART-LINE-RECORD.
002300     05  CL-ID-ARTICLE           PIC 9(9).
002400     05  CL-EMAIL                PIC X(60).
002500     05  CL-QUANTITY             PIC 9(9).
002600     05  CL-CREATE-DATE.
002700         10  CL-CREATE-DATE-CCYYMMDD   PIC 9(8).
002800         10  CL-CREATE-TIME-HHMMSS     PIC 9(6).
002900     05  CL-UPDATE-DATE.
003000         10  CL-UPDATE-DATE-CCYYMMDD   PIC 9(8).
003100         10  CL-UPDATE-TIME-HHMMSS     PIC 9(6).
003200     05  CL-LINE-STATUS           PIC X(01).
003300         88  CL-LINE-ACTIVE               VALUE "A".
003400         88  CL-LINE-DELETED              VALUE "D".
003500     05  FILLER                   PIC X(23).
003600******************************************************
003700*  ALTERNATE VIEW - STAMPS FLATTENED FOR LOG/DISPLAY
003800******************************************************
003900 01  CL-CART-LINE-DATE-VIEW REDEFINES CL-CART-LINE-RECORD.
004000     05  FILLER                   PIC X(78).
004100     05  CL-CREATE-STAMP-X        PIC X(14).
004200     05  CL-UPDATE-STAMP-X        PIC X(14).
004300     05  FILLER                   PIC X(24).
