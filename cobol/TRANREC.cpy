000100*(c) 2026 EMAZON RETAIL SYSTEMS DIV. ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF EMAZON.
000400*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000500*OR INTENDED PUBLICATION OF THIS SOURCE CODE.
000600*
000700*#ident "@(#) copy/CART/TRANREC.cpy  $Revision: 1.2 $"
000800*
000900*****************************************************
001000*  TRANREC  -  TRANSACTION-RECORD LEDGER LAYOUT
001100*  ONE ENTRY PER ARTICLE LINE POSTED AT CHECKOUT.
001200*  USED AS THE FD RECORD FOR TRANSACTION-FILE AND
001300*  RETURN-FILE IN CARTBUY.
001400*****************************************************
001500*CHANGE LOG.
001600*DATE      BY   REQUEST    DESCRIPTION
001700*--------  ---  ---------  ------------------------------
001800*03/14/91  RTD  CR-0101    ORIGINAL LAYOUT - BUY LEDGER.
001900*09/02/93  RTD  CR-0188    ADDED RECORD-TYPE BYTE.
002000*02/09/98  LKM  CR-0340    Y2K - DATES WIDENED TO CCYY.
002100*****************************************************
002200 01  TR-TRANSACTION-RECORD.
002300     05  TR-ID-ARTICLE            PIC 9(9).
002400     05  TR-QUANTITY              PIC 9(9).
002500     05  TR-EMAIL                 PIC X(60).
002600     05  TR-BUY-DATE.
002700         10  TR-BUY-DATE-CCYYMMDD      PIC 9(8).
002800         10  TR-BUY-TIME-HHMMSS        PIC 9(6).
002900     05  TR-RECORD-TYPE            PIC X(01).
003000         88  TR-TYPE-SALE                  VALUE "S".
003100         88  TR-TYPE-RETURN                VALUE "R".
003200     05  FILLER                    PIC X(17).
003300******************************************************
003400*  ALTERNATE VIEW - BUY STAMP FLATTENED FOR LOG LINES
003500******************************************************
003600 01  TR-TRANSACTION-DATE-VIEW REDEFINES TR-TRANSACTION-RECORD.
003700     05  FILLER                    PIC X(78).
003800     05  TR-BUY-STAMP-X            PIC X(14).
003900     05  FILLER                    PIC X(18).
